000100******************************************************************
000200*  PROGRAMA   : LGCOMUN                                          *
000300*  APLICACION : LIGA DEPORTIVA EMPLEADOS                         *
000400*  PROGRAMA   : LGCOMUN - PREPARACION COMUN DE RESULTADOS        *
000500*  TIPO       : SUBPROGRAMA BATCH (CALLED, SIN JCL PROPIO)       *
000600*  ARCHIVOS   : MATCH-RESULTS (ENTRADA, SECUENCIAL)              *
000700*  ACCION     : LEE LOS RESULTADOS DE LA TEMPORADA, DESCARTA LOS *
000800*             : PARTIDOS SIN NUMERO, EXPANDE CADA PARTIDO A DOS  *
000900*             : FILAS (IDA Y VUELTA) Y ARMA EL ROSTER ASCENDENTE *
001000*             : DE EQUIPOS. LLAMADO POR LGFORAG1, LGSTRN01 Y     *
001100*             : LGSCH001 PARA NO DUPLICAR ESTA LOGICA TRES VECES.*
001200*  INSTALADO  : DEPARTAMENTO DE BIENESTAR LABORAL                *
001300*  BPM-RATIONAL: BPM 244901                                      *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    LGCOMUN.
001700 AUTHOR.        R. A. PALACIOS.
001800 INSTALLATION.  DATA-CENTRO S.A. - BIENESTAR LABORAL.
001900 DATE-WRITTEN.  16/03/1989.
002000 DATE-COMPILED.
002100 SECURITY.      CLASIFICACION INTERNA - USO DEL DEPARTAMENTO
002200                 DE BIENESTAR LABORAL UNICAMENTE.
002300******************************************************************
002400*   HISTORIAL DE CAMBIOS                                         *
002500*   16/03/1989 RAP CREACION ORIGINAL COMO PARAGRAFO UNICO DENTRO *
002600*              DE CADA PROGRAMA DE LA LIGA.                       LG01*   
002700*   22/05/1989 RAP SE DETECTA QUE LOS TRES PROGRAMAS DE LA LIGA  *
002800*              CARGABAN EL MISMO ARCHIVO TRES VECES; SE EXTRAE  *
002900*              ESTA LOGICA A SUBPROGRAMA INDEPENDIENTE PARA NO  *
003000*              TRIPLICAR MANTENIMIENTO.                           LG02*   
003100*   14/07/1994 RAP TOPE DE EQUIPOS AMPLIADO A 60 Y TOPE DE FILAS*
003200*              AMPLIADO A 4000 (COPY LGEQUIPO/LGFILAS).           LG03*   
003300*   09/11/1995 RAP SE AGREGA VALIDACION DE NUMERO DE PARTIDO    *
003400*              EN BLANCO (PARTIDOS SUSPENDIDOS/APLAZADOS NO     *
003500*              SE CARGAN A LA TABLA DE FILAS).                    LG04*   
003600*   30/01/1997 MEC CORRECCION: EL CREDITO DE EMPATE (FILA-GANO =*
003700*              0.5) NO SE CALCULABA CUANDO ANOTA1 = ANOTA2 Y    *
003800*              AMBOS ERAN CERO. PRUEBA CON PARTIDO 0-0.           LG05*   
003900*   02/09/1998 MEC REVISION DE FIN DE SIGLO (Y2K). EL CAMPO     *
004000*              LGM-NO-PARTIDO ES CORRELATIVO DE TEMPORADA, NO   *
004100*              ES FECHA; SIN CAMPOS DE FECHA EN ESTE PROGRAMA.  *
004200*              SIN IMPACTO, SE DEJA CONSTANCIA PARA AUDITORIA.    LG06*   
004300*   17/02/1999 MEC SE AGREGA MENSAJE DE CONTROL EN CONSOLA CON  *
004400*              EL TOTAL DE FILAS Y EQUIPOS CARGADOS, A PETICION *
004500*              DE BIENESTAR LABORAL PARA CUADRAR CORRIDAS.        LG07*   
004600*   23/02/2015 LFC SIN CAMBIOS DE ESTRUCTURA; SE REVISA POR LA  *
004700*              NUEVA UNIDAD FORTALEZA-DE-CALENDARIO (BPM        *
004800*              244917), EL ROSTER Y LAS FILAS EXPANDIDAS SE     *
004900*              REUTILIZAN TAL CUAL, SIN CAMBIO EN ESTE MIEMBRO.   LG08*   
005000*   11/08/2003 JCQ SE CORRIGE SUBINDICE DE DESPLAZA-EQUIPOS QUE *
005100*              PODIA QUEDAR EN CERO CUANDO EL EQUIPO NUEVO ERA  *
005200*              EL PRIMERO DEL ROSTER (WKS-POS-INSERCION = 1).     LG09*   
005300*   14/08/2026 JCQ LOS TRES CONTADORES DE LECTURA PASAN DE        *
005400*              WKS-CONTADORES-LECTURA A 77-NIVEL, AL USO DE LA   *
005500*              CASA                                               LG10*   
005600*   21/08/2026 JCQ FS-MATRES VUELVE A PIC 9(02) Y SE QUITAN LOS   *
005700*              88-NIVEL FS-MATRES-OK/-EOF; EL STATUS SE COMPARA   *
005800*              NUMERICO, COMO EN MORAS1/MIGRACFS                  LG11*   
005900*   21/08/2026 JCQ SE QUITA CLASS CLASE-ALFA Y EL SWITCH UPSI-0   *
006000*              LG-SW-CORRIDA-ESPECIAL DE SPECIAL-NAMES; NINGUN    *
006100*              PARRAFO LOS LLEGO A PROBAR DESDE QUE SE ESCRIBIERON*
006200*              (VER TAMBIEN LGFORAG1/LGSTRN01/LGSCH001)           LG12*   
006300*   21/08/2026 JCQ AL QUITAR DE LGEQUIPO EL REDEFINES DE          *
006400*              ENCABEZADO ABREVIADO (VER REVISION 14/08/2026),    *
006500*              ESTE MIEMBRO QUEDO CON SOLO DOS REDEFINES (LOS DE  *
006600*              LGMATCH Y LGFILAS). SE AGREGA WKS-NOM-BUSCA-R,     *
006700*              VISTA INICIAL/RESTO DEL NOMBRE, Y SE EMITE POR      *
006800*              CONSOLA AL INSERTAR UN EQUIPO NUEVO EN EL ROSTER   LG13*   
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.   IBM-ZSERIES.
007300 OBJECT-COMPUTER.   IBM-ZSERIES.
007400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT MATCH-RESULTS  ASSIGN TO MATCHRES
007800                            ORGANIZATION IS SEQUENTIAL
007900                            FILE STATUS IS FS-MATRES, FSE-MATRES.
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  MATCH-RESULTS
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD.
008500     COPY LGMATCH.
008600 WORKING-STORAGE SECTION.
008700******************************************************************
008800*    CAMPOS DE CONTROL DE ARCHIVO Y DE RUTINA DE STATUS-ERROR    *
008900******************************************************************
009000 01  WKS-ESTATUS-ARCHIVOS.
009100     05  FS-MATRES                  PIC 9(02) VALUE ZEROS.
009200     05  FSE-MATRES.
009300         10  FSE-RETURN              PIC S9(4) COMP-5.
009400         10  FSE-FUNCTION            PIC S9(4) COMP-5.
009500         10  FSE-FEEDBACK            PIC S9(4) COMP-5.
009600     05  FILLER                      PIC X(04).
009700 01  WKS-DEBD1R00-PARMS.
009800     05  WKS-D1-PROGRAMA             PIC X(08) VALUE "LGCOMUN".
009900     05  WKS-D1-ARCHIVO              PIC X(08) VALUE "MATCHRES".
010000     05  WKS-D1-ACCION               PIC X(08) VALUE SPACES.
010100******************************************************************
010200*    SWITCHES DE CONTROL DE LECTURA Y REDEFINES AUXILIARES       *
010300******************************************************************
010400 01  WKS-SWITCHES.
010500     05  WKS-SW-FIN-MATRES           PIC X(01) VALUE "N".
010600         88  FIN-MATRES               VALUE "S".
010700*        CONTADORES DE LECTURA SUELTOS, AL ESTILO DE LOS 77-
010800*        NIVELES QUE BIENESTAR LABORAL YA USA EN OTROS PROGRAMAS
010900*        DE LA LIGA PARA CAMPOS QUE NO FORMAN UN GRUPO NATURAL
011000 77  WKS-PARTIDOS-LEIDOS         PIC S9(7) COMP VALUE ZERO.
011100 77  WKS-PARTIDOS-OMITIDOS       PIC S9(7) COMP VALUE ZERO.
011200 77  WKS-FILAS-GENERADAS         PIC S9(7) COMP VALUE ZERO.
011300******************************************************************
011400*    AREAS DE TRABAJO PARA VALIDAR Y EXPANDIR UN PARTIDO         *
011500******************************************************************
011600 01  WKS-AREA-VALIDACION.
011700     05  WKS-NOM-BUSCA               PIC X(20).
011800     05  WKS-NOM-BUSCA-R REDEFINES WKS-NOM-BUSCA.
011900         10  WKS-NOM-BUSCA-INICIAL   PIC X(01).
012000         10  WKS-NOM-BUSCA-RESTO     PIC X(19).
012100     05  WKS-POS-BUSQUEDA            PIC S9(4) COMP VALUE ZERO.
012200     05  WKS-POS-EQUIPO1             PIC S9(4) COMP VALUE ZERO.
012300     05  WKS-POS-EQUIPO2             PIC S9(4) COMP VALUE ZERO.
012400     05  WKS-CREDITO-FILA            PIC S9V9  VALUE ZERO.
012500     05  WKS-J                       PIC S9(4) COMP VALUE ZERO.
012600     05  WKS-K                       PIC S9(4) COMP VALUE ZERO.
012700*----------------------------------------------------------------*
012800*    CAMPOS DE TRABAJO DE LA FILA QUE SE ESTA ARMANDO             *
012900*----------------------------------------------------------------*
013000 01  WKS-AREA-FILA.
013100     05  WKS-FILA-IDX1               PIC S9(4) COMP VALUE ZERO.
013200     05  WKS-FILA-IDX2               PIC S9(4) COMP VALUE ZERO.
013300     05  WKS-FILA-PUNTOS1            PIC S9(5)V99 VALUE ZERO.
013400     05  WKS-FILA-PUNTOS2            PIC S9(5)V99 VALUE ZERO.
013500*
013600     COPY LGEQUIPO.
013700     COPY LGFILAS.
013800******************************************************************
013900 LINKAGE SECTION.
014000     COPY LGEQUIPO REPLACING WKS-LIGA-EQUIPOS BY LK-LIGA-EQUIPOS.
014100     COPY LGFILAS  REPLACING WKS-LIGA-FILAS   BY LK-LIGA-FILAS.
014200 01  LK-CODIGO-RETORNO               PIC X(01).
014300     88  LK-RETORNO-OK                VALUE "0".
014400     88  LK-RETORNO-SIN-PARTIDOS      VALUE "1".
014500******************************************************************
014600 PROCEDURE DIVISION USING LK-LIGA-EQUIPOS, LK-LIGA-FILAS,
014700                           LK-CODIGO-RETORNO.
014800******************************************************************
014900*    100-PRINCIPAL - CONTROL GENERAL DEL SUBPROGRAMA             *
015000******************************************************************
015100 100-PRINCIPAL SECTION.
015200     PERFORM 100-INICIALIZAR.
015300     PERFORM 200-APERTURA-ARCHIVO.
015400     PERFORM 200-CARGA-PARTIDOS
015500         UNTIL FIN-MATRES.
015600     PERFORM 200-CIERRA-ARCHIVO.
015700     MOVE WKS-LIGA-EQUIPOS TO LK-LIGA-EQUIPOS.
015800     MOVE WKS-LIGA-FILAS   TO LK-LIGA-FILAS.
015900     IF WKS-NUM-FILAS = ZERO
016000         SET LK-RETORNO-SIN-PARTIDOS TO TRUE
016100     ELSE
016200         SET LK-RETORNO-OK TO TRUE
016300     END-IF.
016400     DISPLAY "LGCOMUN - PARTIDOS LEIDOS....: " WKS-PARTIDOS-LEIDOS
016500         UPON CONSOLE.
016600     DISPLAY "LGCOMUN - PARTIDOS OMITIDOS..: " WKS-PARTIDOS-OMITIDOS
016700         UPON CONSOLE.
016800     DISPLAY "LGCOMUN - FILAS GENERADAS....: " WKS-FILAS-GENERADAS
016900         UPON CONSOLE.
017000     DISPLAY "LGCOMUN - EQUIPOS EN ROSTER...: " WKS-NUM-EQUIPOS
017100         UPON CONSOLE.
017200     GOBACK.
017300 100-PRINCIPAL-E.  EXIT.
017400******************************************************************
017500*    100-INICIALIZAR - LIMPIA TABLAS RECIBIDAS POR LINKAGE       *
017600******************************************************************
017700 100-INICIALIZAR SECTION.
017800     MOVE ZERO TO WKS-NUM-EQUIPOS.
017900     MOVE ZERO TO WKS-NUM-FILAS.
018000     MOVE ZERO TO WKS-PARTIDOS-LEIDOS.
018100     MOVE ZERO TO WKS-PARTIDOS-OMITIDOS.
018200     MOVE ZERO TO WKS-FILAS-GENERADAS.
018300 100-INICIALIZAR-E.  EXIT.
018400******************************************************************
018500*    200-APERTURA-ARCHIVO - ABRE MATCH-RESULTS Y VALIDA STATUS   *
018600******************************************************************
018700 200-APERTURA-ARCHIVO SECTION.
018800     OPEN INPUT MATCH-RESULTS.
018900     IF FS-MATRES NOT = ZERO
019000         MOVE "OPEN-INPUT" TO WKS-D1-ACCION
019100         CALL "DEBD1R00" USING WKS-D1-PROGRAMA, WKS-D1-ARCHIVO,
019200                                WKS-D1-ACCION, FS-MATRES,
019300                                FSE-RETURN, FSE-FUNCTION,
019400                                FSE-FEEDBACK
019500         DISPLAY "LGCOMUN - ERROR AL ABRIR MATCH-RESULTS, FS="
019600                 FS-MATRES UPON CONSOLE
019700         MOVE 1 TO RETURN-CODE
019800         GOBACK
019900     END-IF.
020000 200-APERTURA-ARCHIVO-E.  EXIT.
020100******************************************************************
020200*    200-CARGA-PARTIDOS - LEE UN REGISTRO Y LO VALIDA/EXPANDE    *
020300*    PASOS 1 Y 2 DEL BATCH FLOW COMUN                            *
020400******************************************************************
020500 200-CARGA-PARTIDOS SECTION.
020600     READ MATCH-RESULTS
020700         AT END
020800             SET FIN-MATRES TO TRUE
020900         NOT AT END
021000             ADD 1 TO WKS-PARTIDOS-LEIDOS
021100             PERFORM 300-VALIDA-Y-EXPANDE
021200     END-READ.
021300 200-CARGA-PARTIDOS-E.  EXIT.
021400******************************************************************
021500*    300-VALIDA-Y-EXPANDE - REGLA 2 (PARTIDO SIN NUMERO SE       *
021600*    DESCARTA) Y EXPANSION BIDIRECCIONAL (PASOS 3 A 5)           *
021700******************************************************************
021800 300-VALIDA-Y-EXPANDE SECTION.
021900     IF LGM-NO-PARTIDO = SPACES
022000         ADD 1 TO WKS-PARTIDOS-OMITIDOS
022100     ELSE
022200         MOVE LGM-EQUIPO1 TO WKS-NOM-BUSCA
022300         PERFORM 300-BUSCA-O-AGREGA-EQUIPO
022400         MOVE WKS-POS-BUSQUEDA TO WKS-POS-EQUIPO1
022500         MOVE LGM-EQUIPO2 TO WKS-NOM-BUSCA
022600         PERFORM 300-BUSCA-O-AGREGA-EQUIPO
022700         MOVE WKS-POS-BUSQUEDA TO WKS-POS-EQUIPO2
022800*            FILA DE IDA - EQUIPO1 COMO "EQUIPO1" DE LA FILA
022900         MOVE WKS-POS-EQUIPO1 TO WKS-FILA-IDX1
023000         MOVE WKS-POS-EQUIPO2 TO WKS-FILA-IDX2
023100         MOVE LGM-ANOTA1      TO WKS-FILA-PUNTOS1
023200         MOVE LGM-ANOTA2      TO WKS-FILA-PUNTOS2
023300*            REGLA DE NEGOCIO 1 - CREDITO DE LA FILA EQUIPO1 VS EQUIPO2
023400         IF LGM-ANOTA1 > LGM-ANOTA2
023500             MOVE 1.0 TO WKS-CREDITO-FILA
023600         ELSE
023700             IF LGM-ANOTA1 = LGM-ANOTA2
023800                 MOVE 0.5 TO WKS-CREDITO-FILA
023900             ELSE
024000                 MOVE 0.0 TO WKS-CREDITO-FILA
024100             END-IF
024200         END-IF
024300         PERFORM 300-AGREGA-FILA
024400*            FILA DE VUELTA - EQUIPO2 COMO "EQUIPO1" DE LA FILA,
024500*            EL CREDITO SE COMPLEMENTA A 1 (EMPATE SIGUE EN 0.5)
024600         MOVE WKS-POS-EQUIPO2 TO WKS-FILA-IDX1
024700         MOVE WKS-POS-EQUIPO1 TO WKS-FILA-IDX2
024800         MOVE LGM-ANOTA2      TO WKS-FILA-PUNTOS1
024900         MOVE LGM-ANOTA1      TO WKS-FILA-PUNTOS2
025000         COMPUTE WKS-CREDITO-FILA = 1 - WKS-CREDITO-FILA.
025100         PERFORM 300-AGREGA-FILA
025200     END-IF.
025300 300-VALIDA-Y-EXPANDE-E.  EXIT.
025400******************************************************************
025500*    300-AGREGA-FILA - AGREGA UNA FILA LOGICA A WKS-FILA, A      *
025600*    PARTIR DE LOS CAMPOS DE TRABAJO CARGADOS POR EL LLAMADOR    *
025700******************************************************************
025800 300-AGREGA-FILA SECTION.
025900     ADD 1 TO WKS-NUM-FILAS.
026000     ADD 1 TO WKS-FILAS-GENERADAS.
026100     MOVE WKS-FILA-IDX1    TO FILA-EQUIPO1-IDX (WKS-NUM-FILAS).
026200     MOVE WKS-FILA-IDX2    TO FILA-EQUIPO2-IDX (WKS-NUM-FILAS).
026300     MOVE WKS-FILA-PUNTOS1 TO FILA-ANOTA1 (WKS-NUM-FILAS).
026400     MOVE WKS-FILA-PUNTOS2 TO FILA-ANOTA2 (WKS-NUM-FILAS).
026500     MOVE LGM-NO-PARTIDO-N TO FILA-NO-PARTIDO (WKS-NUM-FILAS).
026600     MOVE WKS-CREDITO-FILA TO FILA-GANO (WKS-NUM-FILAS).
026700 300-AGREGA-FILA-E.  EXIT.
026800******************************************************************
026900*    300-BUSCA-O-AGREGA-EQUIPO - REGLA 6 (PASO), DEVUELVE EN     *
027000*    WKS-POS-BUSQUEDA EL INDICE DEL EQUIPO EN WKS-TABLA-EQUIPOS, *
027100*    INSERTANDOLO SI AUN NO EXISTE, MANTENIENDO EL ORDEN         *
027200*    ASCENDENTE (REGLA DE NEGOCIO 11)                            *
027300******************************************************************
027400 300-BUSCA-O-AGREGA-EQUIPO SECTION.
027500     MOVE ZERO TO WKS-POS-BUSQUEDA.
027600     PERFORM 310-CALCULA-POSICION
027700         VARYING IDX-EQ FROM 1 BY 1
027800         UNTIL IDX-EQ > WKS-NUM-EQUIPOS
027900            OR WKS-POS-BUSQUEDA NOT = ZERO.
028000     IF WKS-POS-BUSQUEDA NOT = ZERO
028100         IF WKS-NOM-EQUIPO (WKS-POS-BUSQUEDA) = WKS-NOM-BUSCA
028200             CONTINUE
028300         ELSE
028400             PERFORM 330-INSERTA-EQUIPO
028500         END-IF
028600     ELSE
028700*            NINGUN EQUIPO DEL ROSTER ES MAYOR O IGUAL AL BUSCADO -
028800*            VA DE ULTIMO, UNA POSICION DESPUES DEL TOPE ACTUAL
028900         COMPUTE WKS-POS-BUSQUEDA = WKS-NUM-EQUIPOS + 1
029000         PERFORM 330-INSERTA-EQUIPO
029100     END-IF.
029200 300-BUSCA-O-AGREGA-EQUIPO-E.  EXIT.
029300******************************************************************
029400*    310-CALCULA-POSICION / 320-UBICA-POSICION - RECORRIDO       *
029500*    ASCENDENTE UNICO QUE UBICA LA PRIMERA POSICION CUYO NOMBRE  *
029600*    ES MAYOR O IGUAL AL BUSCADO (IGUAL = ENCONTRADO, MAYOR =    *
029700*    PUNTO DE INSERCION)                                         *
029800******************************************************************
029900 310-CALCULA-POSICION SECTION.
030000     PERFORM 320-UBICA-POSICION.
030100 310-CALCULA-POSICION-E.  EXIT.
030200 320-UBICA-POSICION SECTION.
030300     IF WKS-NOM-BUSCA NOT > WKS-NOM-EQUIPO (IDX-EQ)
030400         MOVE IDX-EQ TO WKS-POS-BUSQUEDA
030500     END-IF.
030600 320-UBICA-POSICION-E.  EXIT.
030700******************************************************************
030800*    330-INSERTA-EQUIPO - ABRE ESPACIO EN WKS-POS-BUSQUEDA Y     *
030900*    COLOCA EL NOMBRE NUEVO AHI. SI WKS-POS-BUSQUEDA = WKS-NUM-  *
031000*    EQUIPOS (ANTES DE SUMAR), EL EQUIPO VA AL FINAL SIN         *
031100*    NECESIDAD DE DESPLAZAR NADA                                  LG09*   
031200******************************************************************
031300 330-INSERTA-EQUIPO SECTION.
031400     ADD 1 TO WKS-NUM-EQUIPOS.
031500     IF WKS-POS-BUSQUEDA < WKS-NUM-EQUIPOS
031600         PERFORM 330-DESPLAZA-EQUIPOS
031700             VARYING WKS-J FROM WKS-NUM-EQUIPOS BY -1
031800             UNTIL WKS-J <= WKS-POS-BUSQUEDA
031900     END-IF.
032000     MOVE WKS-NOM-BUSCA TO WKS-NOM-EQUIPO (WKS-POS-BUSQUEDA).
032100     DISPLAY "LGCOMUN - EQUIPO NUEVO EN ROSTER, INICIAL "
032200             WKS-NOM-BUSCA-INICIAL UPON CONSOLE.
032300 330-INSERTA-EQUIPO-E.  EXIT.
032400 330-DESPLAZA-EQUIPOS SECTION.
032500     COMPUTE WKS-K = WKS-J - 1.
032600     MOVE WKS-NOM-EQUIPO (WKS-K) TO WKS-NOM-EQUIPO (WKS-J).
032700 330-DESPLAZA-EQUIPOS-E.  EXIT.
032800******************************************************************
032900*    200-CIERRA-ARCHIVO - CIERRE NORMAL DE FIN DE CORRIDA        *
033000******************************************************************
033100 200-CIERRA-ARCHIVO SECTION.
033200     CLOSE MATCH-RESULTS.
033300 200-CIERRA-ARCHIVO-E.  EXIT.
