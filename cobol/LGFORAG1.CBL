000100******************************************************************
000200*  PROGRAMA   : LGFORAG1                                         *
000300*  APLICACION : LIGA DEPORTIVA EMPLEADOS                         *
000400*  PROGRAMA   : LGFORAG1 - REPORTE DE ANOTADOS Y RECIBIDOS       *
000500*  TIPO       : BATCH, UNIDAD ANOTADOS-RECIBIDOS                 *
000600*  ARCHIVOS   : MATCH-RESULTS (VIA LGCOMUN), FOR-AGAINST-OUT     *
000700*  ACCION     : TOTALIZA POR EQUIPO LOS PUNTOS ANOTADOS Y        *
000800*             : RECIBIDOS EN LA TEMPORADA Y CALCULA LAS          *
000900*             : MEDIANAS DE AMBAS COLUMNAS PARA BIENESTAR        *
001000*             : LABORAL.                                        *
001100*  INSTALADO  : DEPARTAMENTO DE BIENESTAR LABORAL                *
001200*  BPM-RATIONAL: BPM 244901                                      *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    LGFORAG1.
001600 AUTHOR.        R. A. PALACIOS.
001700 INSTALLATION.  DATA-CENTRO S.A. - BIENESTAR LABORAL.
001800 DATE-WRITTEN.  16/03/1989.
001900 DATE-COMPILED.
002000 SECURITY.      CLASIFICACION INTERNA - USO DEL DEPARTAMENTO
002100                 DE BIENESTAR LABORAL UNICAMENTE.
002200******************************************************************
002300*   HISTORIAL DE CAMBIOS                                         *
002400*   16/03/1989 RAP CREACION ORIGINAL                              LG01*   
002500*   22/05/1989 RAP SE DELEGA LA CARGA DE PARTIDOS A LGCOMUN,     *
002600*              SE ELIMINA EL PARRAFO PROPIO CARGA-PARTIDOS        LG02*   
002700*   14/07/1994 RAP TOPE AMPLIADO A 60 EQUIPOS (VIA COPY LGEQUIPO,*
002800*              COPY LGFORAG)                                      LG03*   
002900*   19/04/1996 RAP SE AGREGA CALCULO DE MEDIANA POR ORDENAMIENTO *
003000*              DE LOS TOTALES, A PETICION DE BIENESTAR LABORAL  *
003100*              PARA EL INFORME DE FIN DE TEMPORADA                LG04*   
003200*   02/09/1998 MEC REVISION DE FIN DE SIGLO (Y2K). SIN CAMPOS DE*
003300*              FECHA EN ESTE PROGRAMA. SIN IMPACTO.               LG05*   
003400*   17/02/1999 MEC SE AGREGA MENSAJE DE CONTROL EN CONSOLA CON  *
003500*              EL TOTAL DE REGISTROS ESCRITOS                     LG06*   
003600*   11/08/2003 JCQ SE CORRIGE EL CALCULO DE LA MEDIANA PARA     *
003700*              CANTIDAD PAR DE EQUIPOS (PROMEDIO DE LOS DOS     *
003800*              VALORES CENTRALES, ANTES SOLO TOMABA UNO)          LG07*   
003900*   14/08/2026 JCQ WKS-REGISTROS-ESCRITOS Y WKS-RESIDUO PASAN DE  *
004000*              WKS-CONTADORES A 77-NIVEL, AL USO DE LA CASA       LG08*   
004100*   14/08/2026 JCQ SE ACTIVA EL VOLCADO DE WKS-MEDIANAS-BLOQUE,   *
004200*              QUE EXISTIA DESDE SIEMPRE SIN CONSUMIDOR REAL      LG09*   
004300*   21/08/2026 JCQ FS-FORAG VUELVE A PIC 9(02) Y SE QUITA EL       *
004400*              88-NIVEL FS-FORAG-OK; EL STATUS SE COMPARA NUMERICO,*
004500*              COMO EN MORAS1/MIGRACFS                            LG10*   
004600*   21/08/2026 JCQ SE QUITA CLASS CLASE-ALFA DE SPECIAL-NAMES;     *
004700*              NINGUN PARRAFO LA LLEGO A PROBAR (VER TAMBIEN       *
004800*              LGCOMUN/LGSTRN01/LGSCH001)                         LG11*   
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-ZSERIES.
005300 OBJECT-COMPUTER.   IBM-ZSERIES.
005400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT FOR-AGAINST-OUT ASSIGN TO FORAGOUT
005800                            ORGANIZATION IS SEQUENTIAL
005900                            FILE STATUS IS FS-FORAG, FSE-FORAG.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  FOR-AGAINST-OUT
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD.
006500 01  REG-FORAGAINST.
006600     05  FA-TEAM-NAME                PIC X(20).
006700     05  FA-SCORED-FOR-ED             PIC ZZZZZZ9.99.
006800     05  FA-SCORED-AGAINST-ED         PIC ZZZZZZ9.99.
006900     05  FILLER                      PIC X(30).
007000 01  REG-MEDIANAS REDEFINES REG-FORAGAINST.
007100     05  MED-ROTULO                  PIC X(20).
007200     05  MED-SCORED-FOR-ED            PIC ZZZZZZ9.99.
007300     05  MED-SCORED-AGAINST-ED        PIC ZZZZZZ9.99.
007400     05  FILLER                      PIC X(30).
007500 WORKING-STORAGE SECTION.
007600******************************************************************
007700*    CAMPOS DE CONTROL DE ARCHIVO Y DE RUTINA DE STATUS-ERROR    *
007800******************************************************************
007900 01  WKS-ESTATUS-ARCHIVOS.
008000     05  FS-FORAG                   PIC 9(02) VALUE ZEROS.
008100     05  FSE-FORAG.
008200         10  FSE-RETURN              PIC S9(4) COMP-5.
008300         10  FSE-FUNCTION             PIC S9(4) COMP-5.
008400         10  FSE-FEEDBACK             PIC S9(4) COMP-5.
008500     05  FILLER                      PIC X(04).
008600 01  WKS-DEBD1R00-PARMS.
008700     05  WKS-D1-PROGRAMA             PIC X(08) VALUE "LGFORAG1".
008800     05  WKS-D1-ARCHIVO              PIC X(08) VALUE "FORAGOUT".
008900     05  WKS-D1-ACCION               PIC X(08) VALUE SPACES.
009000 01  LK-CODIGO-RETORNO               PIC X(01).
009100     88  LK-RETORNO-OK                VALUE "0".
009200     88  LK-RETORNO-SIN-PARTIDOS      VALUE "1".
009300******************************************************************
009400*    CONTADORES Y SUBINDICES DE TRABAJO                          *
009500******************************************************************
009600*        CONTADOR DE REGISTROS ESCRITOS Y RESIDUO DE LA DIVISION
009700*        DE PARIDAD, SUELTOS COMO 77-NIVEL AL USO DE LA CASA
009800 77  WKS-REGISTROS-ESCRITOS      PIC S9(4) COMP VALUE ZERO.
009900 77  WKS-RESIDUO                  PIC S9(4) COMP VALUE ZERO.
010000 01  WKS-CONTADORES.
010100     05  WKS-I                        PIC S9(4) COMP VALUE ZERO.
010200     05  WKS-MIN-IDX                  PIC S9(4) COMP VALUE ZERO.
010300     05  WKS-TEMP-MEDIANA             PIC S9(7)V99 COMP VALUE ZERO.
010400 01  WKS-MEDIANAS.
010500     05  WKS-MEDIANA-FOR              PIC S9(7)V99 VALUE ZERO.
010600     05  WKS-MEDIANA-AGAINST          PIC S9(7)V99 VALUE ZERO.
010700*        VISTA ALTERNA DE LAS DOS MEDIANAS COMO UN SOLO BLOQUE,
010800*        USADA POR EL VOLCADO DE CONTROL AL OPERADOR
010900 01  WKS-MEDIANAS-BLOQUE REDEFINES WKS-MEDIANAS PIC X(18).
011000******************************************************************
011100*    TABLA DE TRABAJO PARA CALCULAR LA MEDIANA (ORDENAMIENTO)    *
011200******************************************************************
011300 01  WKS-AREA-MEDIANA.
011400     05  WKS-ORDEN-MEDIANA OCCURS 1 TO 60 TIMES
011500                            DEPENDING ON WKS-NUM-EQUIPOS
011600                            INDEXED BY IDX-ORD.
011700         10  WKS-ORDEN-VALOR          PIC S9(7)V99 COMP.
011800     05  FILLER                       PIC X(01).
011900*
012000     COPY LGEQUIPO.
012100     COPY LGFILAS.
012200     COPY LGFORAG.
012300******************************************************************
012400 PROCEDURE DIVISION.
012500******************************************************************
012600*    000-PRINCIPAL - CONTROL GENERAL DEL PROGRAMA                *
012700******************************************************************
012800 000-PRINCIPAL SECTION.
012900     PERFORM 100-INICIALIZAR.
013000     CALL "LGCOMUN" USING WKS-LIGA-EQUIPOS, WKS-LIGA-FILAS,
013100                           LK-CODIGO-RETORNO.
013200     IF LK-RETORNO-SIN-PARTIDOS
013300         DISPLAY "LGFORAG1 - NO HAY PARTIDOS VALIDOS EN LA CORRIDA"
013400                 UPON CONSOLE
013500     ELSE
013600         PERFORM 200-APERTURA-ARCHIVOS
013700         PERFORM 300-ACUMULA-EQUIPO
013800             VARYING IDX-FILA FROM 1 BY 1
013900             UNTIL IDX-FILA > WKS-NUM-FILAS
014000         PERFORM 400-ESCRIBE-DETALLE
014100             VARYING IDX-EQ FROM 1 BY 1
014200             UNTIL IDX-EQ > WKS-NUM-EQUIPOS
014300         PERFORM 500-CALCULA-MEDIANAS
014400         PERFORM 600-ESCRIBE-MEDIANAS
014500         PERFORM 700-CIERRA-ARCHIVOS
014600     END-IF.
014700     DISPLAY "LGFORAG1 - REGISTROS ESCRITOS...: "
014800             WKS-REGISTROS-ESCRITOS UPON CONSOLE.
014900     GOBACK.
015000 000-PRINCIPAL-E.  EXIT.
015100******************************************************************
015200*    100-INICIALIZAR - LIMPIA ACUMULADORES DE TRABAJO            *
015300******************************************************************
015400 100-INICIALIZAR SECTION.
015500     MOVE ZERO TO WKS-REGISTROS-ESCRITOS.
015600     MOVE ZERO TO WKS-MEDIANA-FOR.
015700     MOVE ZERO TO WKS-MEDIANA-AGAINST.
015800 100-INICIALIZAR-E.  EXIT.
015900******************************************************************
016000*    200-APERTURA-ARCHIVOS - ABRE FOR-AGAINST-OUT Y LIMPIA LOS   *
016100*    ACUMULADORES POR EQUIPO (COPY LGFORAG)                      *
016200******************************************************************
016300 200-APERTURA-ARCHIVOS SECTION.
016400     OPEN OUTPUT FOR-AGAINST-OUT.
016500     IF FS-FORAG NOT = ZERO
016600         MOVE "OPEN-OUTPUT" TO WKS-D1-ACCION
016700         CALL "DEBD1R00" USING WKS-D1-PROGRAMA, WKS-D1-ARCHIVO,
016800                                WKS-D1-ACCION, FS-FORAG,
016900                                FSE-RETURN, FSE-FUNCTION,
017000                                FSE-FEEDBACK
017100         DISPLAY "LGFORAG1 - ERROR AL ABRIR FOR-AGAINST-OUT, FS="
017200                 FS-FORAG UPON CONSOLE
017300         MOVE 1 TO RETURN-CODE
017400         GOBACK
017500     END-IF.
017600     PERFORM 200-LIMPIA-ACUM-FA
017700         VARYING IDX-FA FROM 1 BY 1
017800         UNTIL IDX-FA > WKS-NUM-EQUIPOS.
017900 200-APERTURA-ARCHIVOS-E.  EXIT.
018000 200-LIMPIA-ACUM-FA SECTION.
018100     MOVE ZERO TO FA-ANOTADOS (IDX-FA).
018200     MOVE ZERO TO FA-RECIBIDOS (IDX-FA).
018300 200-LIMPIA-ACUM-FA-E.  EXIT.
018400******************************************************************
018500*    300-ACUMULA-EQUIPO - RECORRE LAS FILAS EXPANDIDAS Y SUMA    *
018600*    ANOTADOS/RECIBIDOS AL EQUIPO "1" DE CADA FILA (CADA EQUIPO  *
018700*    APARECE UNA VEZ COMO EQUIPO1 POR JORNADA QUE JUGO)          *
018800******************************************************************
018900 300-ACUMULA-EQUIPO SECTION.
019000     ADD FILA-ANOTA1 (IDX-FILA)
019100         TO FA-ANOTADOS (FILA-EQUIPO1-IDX (IDX-FILA)).
019200     ADD FILA-ANOTA2 (IDX-FILA)
019300         TO FA-RECIBIDOS (FILA-EQUIPO1-IDX (IDX-FILA)).
019400 300-ACUMULA-EQUIPO-E.  EXIT.
019500******************************************************************
019600*    400-ESCRIBE-DETALLE - UN REGISTRO POR EQUIPO, EN EL ORDEN   *
019700*    ASCENDENTE DEL ROSTER (REGLA DE NEGOCIO 11)                 *
019800******************************************************************
019900 400-ESCRIBE-DETALLE SECTION.
020000     MOVE WKS-NOM-EQUIPO (IDX-EQ)     TO FA-TEAM-NAME.
020100     MOVE FA-ANOTADOS (IDX-EQ)        TO FA-SCORED-FOR-ED.
020200     MOVE FA-RECIBIDOS (IDX-EQ)       TO FA-SCORED-AGAINST-ED.
020300     WRITE REG-FORAGAINST.
020400     ADD 1 TO WKS-REGISTROS-ESCRITOS.
020500 400-ESCRIBE-DETALLE-E.  EXIT.
020600******************************************************************
020700*    500-CALCULA-MEDIANAS - REGLA DE NEGOCIO 10. SE ORDENA UNA   *
020800*    COPIA DE LOS TOTALES Y SE TOMA EL VALOR CENTRAL (O EL       *
020900*    PROMEDIO DE LOS DOS CENTRALES SI LA CANTIDAD ES PAR)        *
021000******************************************************************
021100 500-CALCULA-MEDIANAS SECTION.
021200     PERFORM 500-CARGA-ORDEN-FOR
021300         VARYING IDX-ORD FROM 1 BY 1
021400         UNTIL IDX-ORD > WKS-NUM-EQUIPOS.
021500     PERFORM 510-ORDENA-MEDIANA.
021600     PERFORM 520-EXTRAE-MEDIANA.
021700     MOVE WKS-TEMP-MEDIANA TO WKS-MEDIANA-FOR.
021800     PERFORM 500-CARGA-ORDEN-AGAINST
021900         VARYING IDX-ORD FROM 1 BY 1
022000         UNTIL IDX-ORD > WKS-NUM-EQUIPOS.
022100     PERFORM 510-ORDENA-MEDIANA.
022200     PERFORM 520-EXTRAE-MEDIANA.
022300     MOVE WKS-TEMP-MEDIANA TO WKS-MEDIANA-AGAINST.
022400 500-CALCULA-MEDIANAS-E.  EXIT.
022500 500-CARGA-ORDEN-FOR SECTION.
022600     MOVE FA-ANOTADOS (IDX-ORD) TO WKS-ORDEN-VALOR (IDX-ORD).
022700 500-CARGA-ORDEN-FOR-E.  EXIT.
022800 500-CARGA-ORDEN-AGAINST SECTION.
022900     MOVE FA-RECIBIDOS (IDX-ORD) TO WKS-ORDEN-VALOR (IDX-ORD).
023000 500-CARGA-ORDEN-AGAINST-E.  EXIT.
023100******************************************************************
023200*    510-ORDENA-MEDIANA - ORDENAMIENTO POR SELECCION ASCENDENTE  *
023300*    DE WKS-ORDEN-MEDIANA (N <= 60, SUFICIENTE PARA BATCH)       *
023400******************************************************************
023500 510-ORDENA-MEDIANA SECTION.
023600     PERFORM 510-ORDENA-PASO
023700         VARYING WKS-I FROM 1 BY 1
023800         UNTIL WKS-I >= WKS-NUM-EQUIPOS.
023900 510-ORDENA-MEDIANA-E.  EXIT.
024000 510-ORDENA-PASO SECTION.
024100     MOVE WKS-I TO WKS-MIN-IDX.
024200     PERFORM 510-BUSCA-MIN
024300         VARYING IDX-ORD FROM WKS-I BY 1
024400         UNTIL IDX-ORD > WKS-NUM-EQUIPOS.
024500     IF WKS-MIN-IDX NOT = WKS-I
024600         MOVE WKS-ORDEN-VALOR (WKS-I)       TO WKS-TEMP-MEDIANA
024700         MOVE WKS-ORDEN-VALOR (WKS-MIN-IDX)
024800                                    TO WKS-ORDEN-VALOR (WKS-I)
024900         MOVE WKS-TEMP-MEDIANA
025000                              TO WKS-ORDEN-VALOR (WKS-MIN-IDX)
025100     END-IF.
025200 510-ORDENA-PASO-E.  EXIT.
025300 510-BUSCA-MIN SECTION.
025400     IF WKS-ORDEN-VALOR (IDX-ORD) < WKS-ORDEN-VALOR (WKS-MIN-IDX)
025500         MOVE IDX-ORD TO WKS-MIN-IDX
025600     END-IF.
025700 510-BUSCA-MIN-E.  EXIT.
025800******************************************************************
025900*    520-EXTRAE-MEDIANA - VALOR CENTRAL, O PROMEDIO DE LOS DOS   *
026000*    CENTRALES SI WKS-NUM-EQUIPOS ES PAR (REGLA DE NEGOCIO 10)    LG07*   
026100******************************************************************
026200 520-EXTRAE-MEDIANA SECTION.
026300     DIVIDE WKS-NUM-EQUIPOS BY 2 GIVING WKS-I REMAINDER WKS-RESIDUO.
026400     IF WKS-RESIDUO = ZERO
026500         COMPUTE WKS-TEMP-MEDIANA ROUNDED =
026600             (WKS-ORDEN-VALOR (WKS-I) + WKS-ORDEN-VALOR (WKS-I + 1)) / 2
026700     ELSE
026800         COMPUTE WKS-I = WKS-I + 1
026900         MOVE WKS-ORDEN-VALOR (WKS-I) TO WKS-TEMP-MEDIANA
027000     END-IF.
027100 520-EXTRAE-MEDIANA-E.  EXIT.
027200******************************************************************
027300*    600-ESCRIBE-MEDIANAS - REGISTRO TRAILER CON LAS DOS         *
027400*    MEDIANAS DE LA TEMPORADA                                    *
027500******************************************************************
027600 600-ESCRIBE-MEDIANAS SECTION.
027700     MOVE "MEDIANAS-TEMPORADA" TO MED-ROTULO.
027800     MOVE WKS-MEDIANA-FOR     TO MED-SCORED-FOR-ED.
027900     MOVE WKS-MEDIANA-AGAINST TO MED-SCORED-AGAINST-ED.
028000     WRITE REG-MEDIANAS.
028100     ADD 1 TO WKS-REGISTROS-ESCRITOS.
028200*        VOLCADO DE CONTROL AL OPERADOR, VIA LA VISTA DE BLOQUE   LG09*   
028300     DISPLAY "LGFORAG1 - MEDIANAS (BLOQUE RAW)....: "
028400             WKS-MEDIANAS-BLOQUE UPON CONSOLE.
028500 600-ESCRIBE-MEDIANAS-E.  EXIT.
028600******************************************************************
028700*    700-CIERRA-ARCHIVOS - CIERRE NORMAL DE FIN DE CORRIDA       *
028800******************************************************************
028900 700-CIERRA-ARCHIVOS SECTION.
029000     CLOSE FOR-AGAINST-OUT.
029100 700-CIERRA-ARCHIVOS-E.  EXIT.
