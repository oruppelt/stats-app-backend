000100******************************************************************
000200*  PROGRAMA   : LGSCH001                                         *
000300*  APLICACION : LIGA DEPORTIVA EMPLEADOS                         *
000400*  PROGRAMA   : LGSCH001 - FORTALEZA DE CALENDARIO                *
000500*             : (SCHEDULE STRENGTH)                              *
000600*  TIPO       : BATCH, UNIDAD FORTALEZA-DE-CALENDARIO            *
000700*  ARCHIVOS   : MATCH-RESULTS (VIA LGCOMUN), SCHEDULE-OUT,       *
000800*             : SCHEDULE-WINS-OUT                                *
000900*  ACCION     : PARA CADA PAREJA QUE SE HAYA ENFRENTADO          *
001000*             : DIRECTAMENTE, CALCULA CUANTO "MEJOR O PEOR" LE   *
001100*             : FUE A A CONTRA B DE LO QUE EL MODELO ALL-PLAY     *
001200*             : ESPERABA (GANADAS - TASA), SUMA ESA DIFERENCIA    *
001300*             : POR EQUIPO Y LA ORDENA DE MAYOR A MENOR.          *
001400*  INSTALADO  : DEPARTAMENTO DE BIENESTAR LABORAL                *
001500*  BPM-RATIONAL: BPM 244917                                      *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    LGSCH001.
001900 AUTHOR.        L. FIGUEROA C.
002000 INSTALLATION.  DATA-CENTRO S.A. - BIENESTAR LABORAL.
002100 DATE-WRITTEN.  23/02/2015.
002200 DATE-COMPILED.
002300 SECURITY.      CLASIFICACION INTERNA - USO DEL DEPARTAMENTO
002400                 DE BIENESTAR LABORAL UNICAMENTE.
002500******************************************************************
002600*   HISTORIAL DE CAMBIOS                                         *
002700*   23/02/2015 LFC CREACION ORIGINAL (BPM 244917). SE REUTILIZA   *
002800*              LA LOGICA ALL-PLAY DE LGSTRN01, PUBLICADA YA EN    *
002900*              LGCOMUN PARA LA CARGA COMUN DE PARTIDOS            LS01*   
003000*   02/03/2015 LFC SE CORRIGE LA APLICABILIDAD DE LA DIFERENCIA: *
003100*              DEBE SER SOBRE ENCUENTROS DIRECTOS (WKS-ENC-COL), *
003200*              NO SOBRE JORNADAS COMPARTIDAS (WKS-COMP-COL),     *
003300*              QUE ES UNA RELACION MAS AMPLIA (BPM 244917)        LS02*   
003400*   09/03/2015 LFC SE AGREGA MENSAJE DE CONTROL EN CONSOLA CON   *
003500*              TOTAL DE REGISTROS ESCRITOS                        LS03*   
003600*   14/08/2026 JCQ SE ANGOSTA FZ-STRENGTH/SC-STRENGTH-ED A 3      *
003700*              ENTEROS (ERA 4); EL MODELO DE FORTALEZA DE         *
003800*              CALENDARIO NUNCA PASA DE 999.99 EN LA PRACTICA Y   *
003900*              EL REPORTE IMPRESO YA SE DEFINIO A ESE ANCHO       LS04*   
004000*   14/08/2026 JCQ SE SUELTAN WKS-REGISTROS-ESCRITOS Y            *
004100*              WKS-RANK-CUENTA COMO 77-NIVEL, AL USO DE LA CASA   LS05*   
004200*   14/08/2026 JCQ SE ACTIVA EL VOLCADO DE LA TASA CRUDA EN        *
004300*              320-CALCULA-TASA-COL; LA VISTA EXISTIA EN LGMATRIZ *
004400*              PERO NO SE USABA DESDE NINGUN PROGRAMA             LS06*   
004500*   14/08/2026 JCQ SE ACTIVA EL VOLCADO DE CONTROL DEL BLOQUE RAW *
004600*              (450-VUELCA-CONTROL); LA VISTA ALTERNA EXISTIA     *
004700*              PERO NO SE USABA. SE ELIMINA ADEMAS LA VISTA       *
004800*              REDEFINIDA DE LA INICIAL DEL NOMBRE EN LGEQUIPO,   *
004900*              QUE NUNCA SE USO (VER HISTORIAL DE ESA COPY)       LS07*   
005000*   21/08/2026 JCQ FS-SCHF/FS-SCHW VUELVEN A PIC 9(02) Y SE QUITAN *
005100*              LOS 88-NIVEL -OK; EL STATUS SE COMPARA NUMERICO,    *
005200*              COMO EN MORAS1/MIGRACFS                            LS08*   
005300*   21/08/2026 JCQ SE QUITA CLASS CLASE-ALFA DE SPECIAL-NAMES;     *
005400*              NINGUN PARRAFO LA LLEGO A PROBAR (VER TAMBIEN       *
005500*              LGCOMUN/LGFORAG1/LGSTRN01)                         LS09*   
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.   IBM-ZSERIES.
006000 OBJECT-COMPUTER.   IBM-ZSERIES.
006100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SCHEDULE-OUT      ASSIGN TO SCHFOUT
006500                               ORGANIZATION IS SEQUENTIAL
006600                               FILE STATUS IS FS-SCHF, FSE-SCHF.
006700     SELECT SCHEDULE-WINS-OUT ASSIGN TO SCHWOUT
006800                               ORGANIZATION IS SEQUENTIAL
006900                               FILE STATUS IS FS-SCHW, FSE-SCHW.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SCHEDULE-OUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD.
007500 01  REG-CALENDARIO.
007600     05  SC-TEAM-NAME                PIC X(20).
007700     05  SC-DIFF-ED OCCURS 60 TIMES   PIC -999.99.
007800     05  SC-STRENGTH-ED               PIC -999.99.
007900     05  SC-RANK-ED                   PIC Z9.
008000     05  FILLER                       PIC X(05).
008100 FD  SCHEDULE-WINS-OUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400 01  REG-GANADAS.
008500     05  GW-TEAM-NAME                PIC X(20).
008600     05  GW-WINS-ED OCCURS 60 TIMES   PIC SZZ9.9.
008700     05  FILLER                       PIC X(05).
008800 WORKING-STORAGE SECTION.
008900******************************************************************
009000*    CAMPOS DE CONTROL DE ARCHIVOS Y DE RUTINA DE STATUS-ERROR   *
009100******************************************************************
009200 01  WKS-ESTATUS-ARCHIVOS.
009300     05  FS-SCHF                    PIC 9(02) VALUE ZEROS.
009400     05  FSE-SCHF.
009500         10  FSE-SCHF-RETURN         PIC S9(4) COMP-5.
009600         10  FSE-SCHF-FUNCTION       PIC S9(4) COMP-5.
009700         10  FSE-SCHF-FEEDBACK       PIC S9(4) COMP-5.
009800     05  FS-SCHW                    PIC 9(02) VALUE ZEROS.
009900     05  FSE-SCHW.
010000         10  FSE-SCHW-RETURN         PIC S9(4) COMP-5.
010100         10  FSE-SCHW-FUNCTION       PIC S9(4) COMP-5.
010200         10  FSE-SCHW-FEEDBACK       PIC S9(4) COMP-5.
010300     05  FILLER                     PIC X(04).
010400 01  WKS-DEBD1R00-PARMS.
010500     05  WKS-D1-PROGRAMA            PIC X(08) VALUE "LGSCH001".
010600     05  WKS-D1-ARCHIVO             PIC X(08) VALUE SPACES.
010700     05  WKS-D1-ACCION              PIC X(08) VALUE SPACES.
010800 01  LK-CODIGO-RETORNO              PIC X(01).
010900     88  LK-RETORNO-OK               VALUE "0".
011000     88  LK-RETORNO-SIN-PARTIDOS     VALUE "1".
011100******************************************************************
011200*    SUBINDICES Y CONTADORES DE TRABAJO                         *
011300******************************************************************
011400*        CONTADOR DE REGISTROS ESCRITOS Y CONTADOR DE RANK,
011500*        SUELTOS COMO 77-NIVEL AL USO DE LA CASA
011600 77  WKS-REGISTROS-ESCRITOS     PIC S9(4) COMP VALUE ZERO.
011700 77  WKS-RANK-CUENTA             PIC S9(4) COMP VALUE ZERO.
011800 01  WKS-CONTADORES.
011900     05  WKS-FILA2                   PIC S9(4) COMP VALUE ZERO.
012000     05  WKS-EQ-A                    PIC S9(4) COMP VALUE ZERO.
012100     05  WKS-EQ-B                    PIC S9(4) COMP VALUE ZERO.
012200     05  WKS-SUMA-FILA               PIC S9(5)V99 COMP-3 VALUE ZERO.
012300     05  WKS-ALTWIN                  PIC S9V9  VALUE ZERO.
012400******************************************************************
012500*    FORTALEZA DE CALENDARIO Y POSICION POR EQUIPO (VECTOR)      *
012600******************************************************************
012700 01  WKS-AREA-FUERZA.
012800     05  WKS-FUERZA-EQ OCCURS 1 TO 60 TIMES
012900                        DEPENDING ON WKS-NUM-EQUIPOS
013000                        INDEXED BY IDX-FZ.
013100         10  FZ-STRENGTH              PIC S9(3)V99 COMP-3.
013200         10  FZ-RANK                  PIC S9(02) COMP.
013300     05  FILLER                       PIC X(01).
013400*        VISTA ALTERNA DEL ACUMULADOR DE FORTALEZA, PARA EL
013500*        VOLCADO DE CONTROL QUE PIDE BIENESTAR LABORAL AL CIERRE
013600 01  WKS-AREA-FUERZA-ALT REDEFINES WKS-AREA-FUERZA.
013700     05  FZ-ALT-BLOQUE OCCURS 1 TO 60 TIMES
013800                        DEPENDING ON WKS-NUM-EQUIPOS.
013900         10  FZ-ALT-CAMPO            PIC X(06).
014000     05  FILLER-ALT                   PIC X(01).
014100*
014200     COPY LGEQUIPO.
014300     COPY LGFILAS.
014400     COPY LGMATRIZ.
014500******************************************************************
014600 PROCEDURE DIVISION.
014700******************************************************************
014800*    000-PRINCIPAL - CONTROL GENERAL DEL PROGRAMA                *
014900******************************************************************
015000 000-PRINCIPAL SECTION.
015100     PERFORM 100-INICIALIZAR.
015200     CALL "LGCOMUN" USING WKS-LIGA-EQUIPOS, WKS-LIGA-FILAS,
015300                           LK-CODIGO-RETORNO.
015400     IF LK-RETORNO-SIN-PARTIDOS
015500         DISPLAY "LGSCH001 - NO HAY PARTIDOS VALIDOS EN LA CORRIDA"
015600                 UPON CONSOLE
015700     ELSE
015800         PERFORM 200-APERTURA-ARCHIVOS
015900         PERFORM 300-CALCULA-GANADAS
016000             VARYING IDX-FILA FROM 1 BY 1
016100             UNTIL IDX-FILA > WKS-NUM-FILAS
016200         PERFORM 310-CALCULA-TODOS-CONTRA-TODOS
016300         PERFORM 320-CALCULA-TASAS
016400             VARYING WKS-EQ-A FROM 1 BY 1
016500             UNTIL WKS-EQ-A > WKS-NUM-EQUIPOS
016600         PERFORM 330-CALCULA-DIFERENCIA
016700             VARYING WKS-EQ-A FROM 1 BY 1
016800             UNTIL WKS-EQ-A > WKS-NUM-EQUIPOS
016900         PERFORM 340-CALCULA-FUERZA-CALENDARIO
017000             VARYING WKS-EQ-A FROM 1 BY 1
017100             UNTIL WKS-EQ-A > WKS-NUM-EQUIPOS
017200         PERFORM 350-CALCULA-RANK
017300             VARYING WKS-EQ-A FROM 1 BY 1
017400             UNTIL WKS-EQ-A > WKS-NUM-EQUIPOS
017500         PERFORM 360-SUSTITUYE-NO-APLICA
017600             VARYING WKS-EQ-A FROM 1 BY 1
017700             UNTIL WKS-EQ-A > WKS-NUM-EQUIPOS
017800         PERFORM 400-ESCRIBE-MATRIZ-CALENDARIO
017900             VARYING WKS-EQ-A FROM 1 BY 1
018000             UNTIL WKS-EQ-A > WKS-NUM-EQUIPOS
018100         PERFORM 420-ESCRIBE-MATRIZ-GANADAS
018200             VARYING WKS-EQ-A FROM 1 BY 1
018300             UNTIL WKS-EQ-A > WKS-NUM-EQUIPOS
018400         PERFORM 450-VUELCA-CONTROL
018500             VARYING IDX-FZ FROM 1 BY 1
018600             UNTIL IDX-FZ > WKS-NUM-EQUIPOS
018700         PERFORM 500-CIERRA-ARCHIVOS
018800     END-IF.
018900     DISPLAY "LGSCH001 - REGISTROS ESCRITOS...: "
019000             WKS-REGISTROS-ESCRITOS UPON CONSOLE.
019100     GOBACK.
019200 000-PRINCIPAL-E.  EXIT.
019300******************************************************************
019400*    100-INICIALIZAR - LIMPIA MATRICES Y ACUMULADORES            *
019500******************************************************************
019600 100-INICIALIZAR SECTION.
019700     MOVE ZERO TO WKS-REGISTROS-ESCRITOS.
019800     PERFORM 100-LIMPIA-MATRIZ-FILA
019900         VARYING WKS-EQ-A FROM 1 BY 1 UNTIL WKS-EQ-A > 60.
020000 100-INICIALIZAR-E.  EXIT.
020100 100-LIMPIA-MATRIZ-FILA SECTION.
020200     PERFORM 100-LIMPIA-MATRIZ-COL
020300         VARYING WKS-EQ-B FROM 1 BY 1 UNTIL WKS-EQ-B > 60.
020400 100-LIMPIA-MATRIZ-FILA-E.  EXIT.
020500 100-LIMPIA-MATRIZ-COL SECTION.
020600     MOVE ZERO TO WKS-GAN-COL  (WKS-EQ-A, WKS-EQ-B).
020700     MOVE ZERO TO WKS-ENC-COL  (WKS-EQ-A, WKS-EQ-B).
020800     MOVE ZERO TO WKS-COMP-COL (WKS-EQ-A, WKS-EQ-B).
020900     MOVE ZERO TO WKS-CRED-COL (WKS-EQ-A, WKS-EQ-B).
021000     MOVE ZERO TO WKS-TASA-COL (WKS-EQ-A, WKS-EQ-B).
021100     MOVE ZERO TO WKS-DIF-COL  (WKS-EQ-A, WKS-EQ-B).
021200 100-LIMPIA-MATRIZ-COL-E.  EXIT.
021300******************************************************************
021400*    200-APERTURA-ARCHIVOS - ABRE LOS DOS ARCHIVOS DE SALIDA     *
021500******************************************************************
021600 200-APERTURA-ARCHIVOS SECTION.
021700     OPEN OUTPUT SCHEDULE-OUT.
021800     IF FS-SCHF NOT = ZERO
021900         MOVE "SCHFOUT"    TO WKS-D1-ARCHIVO
022000         MOVE "OPEN-OUTPUT" TO WKS-D1-ACCION
022100         CALL "DEBD1R00" USING WKS-D1-PROGRAMA, WKS-D1-ARCHIVO,
022200                                WKS-D1-ACCION, FS-SCHF,
022300                                FSE-SCHF-RETURN, FSE-SCHF-FUNCTION,
022400                                FSE-SCHF-FEEDBACK
022500         DISPLAY "LGSCH001 - ERROR AL ABRIR SCHEDULE-OUT, FS="
022600                 FS-SCHF UPON CONSOLE
022700         MOVE 1 TO RETURN-CODE
022800         GOBACK
022900     END-IF.
023000     OPEN OUTPUT SCHEDULE-WINS-OUT.
023100     IF FS-SCHW NOT = ZERO
023200         MOVE "SCHWOUT"    TO WKS-D1-ARCHIVO
023300         MOVE "OPEN-OUTPUT" TO WKS-D1-ACCION
023400         CALL "DEBD1R00" USING WKS-D1-PROGRAMA, WKS-D1-ARCHIVO,
023500                                WKS-D1-ACCION, FS-SCHW,
023600                                FSE-SCHW-RETURN, FSE-SCHW-FUNCTION,
023700                                FSE-SCHW-FEEDBACK
023800         DISPLAY "LGSCH001 - ERROR AL ABRIR SCHEDULE-WINS-OUT, FS="
023900                 FS-SCHW UPON CONSOLE
024000         MOVE 1 TO RETURN-CODE
024100         GOBACK
024200     END-IF.
024300 200-APERTURA-ARCHIVOS-E.  EXIT.
024400******************************************************************
024500*    300-CALCULA-GANADAS - MATRIZ HEAD-TO-HEAD Y CONTEO DE       *
024600*    ENCUENTROS DIRECTOS, UNA PASADA SOBRE LAS FILAS             *
024700******************************************************************
024800 300-CALCULA-GANADAS SECTION.
024900     ADD FILA-GANO (IDX-FILA)
025000         TO WKS-GAN-COL (FILA-EQUIPO1-IDX (IDX-FILA),
025100                          FILA-EQUIPO2-IDX (IDX-FILA)).
025200     ADD 1
025300         TO WKS-ENC-COL (FILA-EQUIPO1-IDX (IDX-FILA),
025400                          FILA-EQUIPO2-IDX (IDX-FILA)).
025500 300-CALCULA-GANADAS-E.  EXIT.
025600******************************************************************
025700*    310-CALCULA-TODOS-CONTRA-TODOS - MODELO ALL-PLAY, IGUAL AL  *
025800*    DE LGSTRN01 (VER ESE PROGRAMA PARA EL DETALLE DE LA REGLA)  *
025900******************************************************************
026000 310-CALCULA-TODOS-CONTRA-TODOS SECTION.
026100     PERFORM 310-TCT-FILA-I
026200         VARYING IDX-FILA FROM 1 BY 1 UNTIL IDX-FILA > WKS-NUM-FILAS.
026300 310-CALCULA-TODOS-CONTRA-TODOS-E.  EXIT.
026400 310-TCT-FILA-I SECTION.
026500     PERFORM 310-TCT-FILA-J
026600         VARYING WKS-FILA2 FROM 1 BY 1 UNTIL WKS-FILA2 > WKS-NUM-FILAS.
026700 310-TCT-FILA-I-E.  EXIT.
026800 310-TCT-FILA-J SECTION.
026900     IF FILA-NO-PARTIDO (IDX-FILA) = FILA-NO-PARTIDO (WKS-FILA2)
027000        AND FILA-EQUIPO1-IDX (IDX-FILA)
027100            NOT = FILA-EQUIPO1-IDX (WKS-FILA2)
027200         IF FILA-ANOTA1 (IDX-FILA) > FILA-ANOTA1 (WKS-FILA2)
027300             MOVE 1.0 TO WKS-ALTWIN
027400         ELSE
027500             IF FILA-ANOTA1 (IDX-FILA) = FILA-ANOTA1 (WKS-FILA2)
027600                 MOVE 0.5 TO WKS-ALTWIN
027700             ELSE
027800                 MOVE 0.0 TO WKS-ALTWIN
027900             END-IF
028000         END-IF
028100         ADD 1 TO WKS-COMP-COL (FILA-EQUIPO1-IDX (IDX-FILA),
028200                                 FILA-EQUIPO1-IDX (WKS-FILA2))
028300         ADD WKS-ALTWIN TO WKS-CRED-COL (FILA-EQUIPO1-IDX (IDX-FILA),
028400                                           FILA-EQUIPO1-IDX (WKS-FILA2))
028500     END-IF.
028600 310-TCT-FILA-J-E.  EXIT.
028700******************************************************************
028800*    320-CALCULA-TASAS - TASA ALL-PLAY, IGUAL AL DE LGSTRN01     *
028900******************************************************************
029000 320-CALCULA-TASAS SECTION.
029100     PERFORM 320-CALCULA-TASA-COL
029200         VARYING WKS-EQ-B FROM 1 BY 1 UNTIL WKS-EQ-B > WKS-NUM-EQUIPOS.
029300 320-CALCULA-TASAS-E.  EXIT.
029400 320-CALCULA-TASA-COL SECTION.
029500     IF WKS-COMP-COL (WKS-EQ-A, WKS-EQ-B) > ZERO
029600         COMPUTE WKS-TASA-COL (WKS-EQ-A, WKS-EQ-B) ROUNDED =
029700             WKS-CRED-COL (WKS-EQ-A, WKS-EQ-B) /
029800             WKS-COMP-COL (WKS-EQ-A, WKS-EQ-B)
029900*            VOLCADO DE LA TASA EN CRUDO, PARA CUANDO BIENESTAR   LS06*   
030000*            LABORAL RECLAMA UNA CASILLA DE LA MATRIZ             LS06*   
030100         DISPLAY "LGSCH001 - TASA CRUDA " WKS-EQ-A "/" WKS-EQ-B
030200                 ": " WKS-TASA-CRUDA-COL (WKS-EQ-A, WKS-EQ-B)
030300                 UPON CONSOLE
030400     END-IF.
030500 320-CALCULA-TASA-COL-E.  EXIT.
030600******************************************************************
030700*    330-CALCULA-DIFERENCIA - REGLA 8. DIFF(A,B) = GANADAS -     *
030800*    TASA, SOLO APLICABLE CUANDO A Y B SE ENFRENTARON DIRECTO     LS02*   
030900******************************************************************
031000 330-CALCULA-DIFERENCIA SECTION.
031100     PERFORM 330-CALCULA-DIFERENCIA-COL
031200         VARYING WKS-EQ-B FROM 1 BY 1 UNTIL WKS-EQ-B > WKS-NUM-EQUIPOS.
031300 330-CALCULA-DIFERENCIA-E.  EXIT.
031400 330-CALCULA-DIFERENCIA-COL SECTION.
031500     IF WKS-ENC-COL (WKS-EQ-A, WKS-EQ-B) > ZERO
031600         COMPUTE WKS-DIF-COL (WKS-EQ-A, WKS-EQ-B) ROUNDED =
031700             WKS-GAN-COL (WKS-EQ-A, WKS-EQ-B) -
031800             WKS-TASA-COL (WKS-EQ-A, WKS-EQ-B)
031900     END-IF.
032000 330-CALCULA-DIFERENCIA-COL-E.  EXIT.
032100******************************************************************
032200*    340-CALCULA-FUERZA-CALENDARIO - REGLA 8. SUMA (NO PROMEDIO) *
032300*    DE LAS DIFERENCIAS APLICABLES DE LA FILA                   *
032400******************************************************************
032500 340-CALCULA-FUERZA-CALENDARIO SECTION.
032600     MOVE ZERO TO WKS-SUMA-FILA.
032700     PERFORM 340-SUMA-DIFERENCIA-COL
032800         VARYING WKS-EQ-B FROM 1 BY 1 UNTIL WKS-EQ-B > WKS-NUM-EQUIPOS.
032900     MOVE WKS-SUMA-FILA TO FZ-STRENGTH (WKS-EQ-A).
033000 340-CALCULA-FUERZA-CALENDARIO-E.  EXIT.
033100 340-SUMA-DIFERENCIA-COL SECTION.
033200     IF WKS-ENC-COL (WKS-EQ-A, WKS-EQ-B) > ZERO
033300         ADD WKS-DIF-COL (WKS-EQ-A, WKS-EQ-B) TO WKS-SUMA-FILA
033400     END-IF.
033500 340-SUMA-DIFERENCIA-COL-E.  EXIT.
033600******************************************************************
033700*    350-CALCULA-RANK - RANK = 1 + EQUIPOS CON FORTALEZA DE      *
033800*    CALENDARIO ESTRICTAMENTE MAYOR                              *
033900******************************************************************
034000 350-CALCULA-RANK SECTION.
034100     MOVE ZERO TO WKS-RANK-CUENTA.
034200     PERFORM 350-CALCULA-RANK-COMPARA
034300         VARYING WKS-EQ-B FROM 1 BY 1 UNTIL WKS-EQ-B > WKS-NUM-EQUIPOS.
034400     COMPUTE FZ-RANK (WKS-EQ-A) = WKS-RANK-CUENTA + 1.
034500 350-CALCULA-RANK-E.  EXIT.
034600 350-CALCULA-RANK-COMPARA SECTION.
034700     IF FZ-STRENGTH (WKS-EQ-B) > FZ-STRENGTH (WKS-EQ-A)
034800         ADD 1 TO WKS-RANK-CUENTA
034900     END-IF.
035000 350-CALCULA-RANK-COMPARA-E.  EXIT.
035100******************************************************************
035200*    360-SUSTITUYE-NO-APLICA - DESPUES DE FORTALEZA Y RANK, LAS  *
035300*    CASILLAS SIN ENCUENTRO DIRECTO PASAN A -1                    LS02*   
035400******************************************************************
035500 360-SUSTITUYE-NO-APLICA SECTION.
035600     PERFORM 360-SUSTITUYE-COL
035700         VARYING WKS-EQ-B FROM 1 BY 1 UNTIL WKS-EQ-B > WKS-NUM-EQUIPOS.
035800 360-SUSTITUYE-NO-APLICA-E.  EXIT.
035900 360-SUSTITUYE-COL SECTION.
036000     IF WKS-ENC-COL (WKS-EQ-A, WKS-EQ-B) = ZERO
036100         MOVE -1 TO WKS-DIF-COL (WKS-EQ-A, WKS-EQ-B)
036200     END-IF.
036300 360-SUSTITUYE-COL-E.  EXIT.
036400******************************************************************
036500*    400-ESCRIBE-MATRIZ-CALENDARIO - UN REGISTRO POR EQUIPO      *
036600******************************************************************
036700 400-ESCRIBE-MATRIZ-CALENDARIO SECTION.
036800     INITIALIZE REG-CALENDARIO.
036900     MOVE WKS-NOM-EQUIPO (WKS-EQ-A) TO SC-TEAM-NAME.
037000     PERFORM 400-ESCRIBE-CALENDARIO-COL
037100         VARYING WKS-EQ-B FROM 1 BY 1 UNTIL WKS-EQ-B > WKS-NUM-EQUIPOS.
037200     MOVE FZ-STRENGTH (WKS-EQ-A) TO SC-STRENGTH-ED.
037300     MOVE FZ-RANK (WKS-EQ-A)     TO SC-RANK-ED.
037400     WRITE REG-CALENDARIO.
037500     ADD 1 TO WKS-REGISTROS-ESCRITOS.
037600 400-ESCRIBE-MATRIZ-CALENDARIO-E.  EXIT.
037700 400-ESCRIBE-CALENDARIO-COL SECTION.
037800     MOVE WKS-DIF-COL (WKS-EQ-A, WKS-EQ-B) TO SC-DIFF-ED (WKS-EQ-B).
037900 400-ESCRIBE-CALENDARIO-COL-E.  EXIT.
038000******************************************************************
038100*    420-ESCRIBE-MATRIZ-GANADAS - IGUAL FORMA QUE EN LGSTRN01    *
038200******************************************************************
038300 420-ESCRIBE-MATRIZ-GANADAS SECTION.
038400     INITIALIZE REG-GANADAS.
038500     MOVE WKS-NOM-EQUIPO (WKS-EQ-A) TO GW-TEAM-NAME.
038600     PERFORM 420-ESCRIBE-GANADAS-COL
038700         VARYING WKS-EQ-B FROM 1 BY 1 UNTIL WKS-EQ-B > WKS-NUM-EQUIPOS.
038800     WRITE REG-GANADAS.
038900     ADD 1 TO WKS-REGISTROS-ESCRITOS.
039000 420-ESCRIBE-MATRIZ-GANADAS-E.  EXIT.
039100 420-ESCRIBE-GANADAS-COL SECTION.
039200     IF WKS-ENC-COL (WKS-EQ-A, WKS-EQ-B) > ZERO
039300         MOVE WKS-GAN-COL (WKS-EQ-A, WKS-EQ-B)
039400                                       TO GW-WINS-ED (WKS-EQ-B)
039500     ELSE
039600         MOVE -1 TO GW-WINS-ED (WKS-EQ-B)
039700     END-IF.
039800 420-ESCRIBE-GANADAS-COL-E.  EXIT.
039900******************************************************************
040000*    450-VUELCA-CONTROL - VOLCADO DE CONTROL AL OPERADOR, VIA LA  *
040100*    VISTA ALTERNA DEL ACUMULADOR DE FORTALEZA (BLOQUE RAW)       LS07*   
040200******************************************************************
040300 450-VUELCA-CONTROL SECTION.
040400     DISPLAY "LGSCH001 - FUERZA/RANK (RAW) EQUIPO " IDX-FZ ": "
040500             FZ-ALT-CAMPO (IDX-FZ) UPON CONSOLE.
040600 450-VUELCA-CONTROL-E.  EXIT.
040700******************************************************************
040800*    500-CIERRA-ARCHIVOS - CIERRE NORMAL DE FIN DE CORRIDA       *
040900******************************************************************
041000 500-CIERRA-ARCHIVOS SECTION.
041100     CLOSE SCHEDULE-OUT.
041200     CLOSE SCHEDULE-WINS-OUT.
041300 500-CIERRA-ARCHIVOS-E.  EXIT.
