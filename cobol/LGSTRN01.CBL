000100******************************************************************
000200*  PROGRAMA   : LGSTRN01                                         *
000300*  APLICACION : LIGA DEPORTIVA EMPLEADOS                         *
000400*  PROGRAMA   : LGSTRN01 - MATRIZ DE FORTALEZA "TODOS CONTRA     *
000500*             : TODOS" (ALL-PLAY)                                *
000600*  TIPO       : BATCH, UNIDAD STRENGTH                           *
000700*  ARCHIVOS   : MATCH-RESULTS (VIA LGCOMUN), STRENGTH-OUT,       *
000800*             : STRENGTH-WINS-OUT                                *
000900*  ACCION     : PARA CADA PAREJA DE EQUIPOS (A,B) CALCULA LA     *
001000*             : TASA ALL-PLAY (CUANTAS VECES EL MARCADOR DE A    *
001100*             : LE HUBIERA GANADO AL DE B EN LAS JORNADAS QUE    *
001200*             : AMBOS JUGARON), LA FORTALEZA DE CADA EQUIPO      *
001300*             : (PROMEDIO DE SU FILA) Y SU POSICION, MAS LA      *
001400*             : MATRIZ REAL DE ENCUENTROS (HEAD-TO-HEAD).        *
001500*  INSTALADO  : DEPARTAMENTO DE BIENESTAR LABORAL                *
001600*  BPM-RATIONAL: BPM 244901                                      *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    LGSTRN01.
002000 AUTHOR.        R. A. PALACIOS.
002100 INSTALLATION.  DATA-CENTRO S.A. - BIENESTAR LABORAL.
002200 DATE-WRITTEN.  16/03/1989.
002300 DATE-COMPILED.
002400 SECURITY.      CLASIFICACION INTERNA - USO DEL DEPARTAMENTO
002500                 DE BIENESTAR LABORAL UNICAMENTE.
002600******************************************************************
002700*   HISTORIAL DE CAMBIOS                                         *
002800*   16/03/1989 RAP CREACION ORIGINAL, SOLO MATRIZ HEAD-TO-HEAD    LG01*   
002900*   22/05/1989 RAP SE DELEGA LA CARGA DE PARTIDOS A LGCOMUN       LG02*   
003000*   14/07/1994 RAP TOPE AMPLIADO A 60 EQUIPOS                     LG03*   
003100*   09/02/1996 RAP SE AGREGA LA MATRIZ ALL-PLAY (WKS-COMPARA/   *
003200*              WKS-CREDITO/WKS-TASA) A PETICION DE BIENESTAR    *
003300*              LABORAL, QUE QUERIA COMPARAR MARCADORES Y NO     *
003400*              SOLO RESULTADOS DIRECTOS                           LG04*   
003500*   25/06/1996 RAP SE AGREGA CALCULO DE FORTALEZA (PROMEDIO DE  *
003600*              FILA) Y POSICION (RANK) DESCENDENTE                LG05*   
003700*   02/09/1998 MEC REVISION DE FIN DE SIGLO (Y2K). SIN CAMPOS   *
003800*              DE FECHA EN ESTE PROGRAMA. SIN IMPACTO.            LG06*   
003900*   17/02/1999 MEC SE AGREGA MENSAJE DE CONTROL EN CONSOLA      *
004000*              CON TOTAL DE REGISTROS ESCRITOS                    LG07*   
004100*   14/03/2001 JCQ SE AGREGA TRAILER CON MAX-WIN-RATE Y         *
004200*              MIN-WIN-RATE AL FINAL DE STRENGTH-OUT, A         *
004300*              PETICION DE BIENESTAR LABORAL                      LG08*   
004400*   14/08/2026 JCQ WKS-REGISTROS-ESCRITOS Y WKS-RANK-CUENTA PASAN *
004500*              DE WKS-CONTADORES A 77-NIVEL, AL USO DE LA CASA    LG09*   
004600*   14/08/2026 JCQ SE ACTIVAN LAS DOS VISTAS REDEFINIDAS QUE       *
004700*              EXISTIAN SIN USO (WKS-METADATA-FUERZA-ALT Y LA      *
004800*              TASA CRUDA DE LGMATRIZ); SE ELIMINA EN CAMBIO LA   *
004900*              VISTA DE LA INICIAL DEL NOMBRE EN LGEQUIPO, QUE     *
005000*              NUNCA TUVO CONSUMIDOR REAL                         LG10*   
005100*   21/08/2026 JCQ FS-STRF/FS-STRW VUELVEN A PIC 9(02) Y SE QUITAN *
005200*              LOS 88-NIVEL -OK; EL STATUS SE COMPARA NUMERICO,    *
005300*              COMO EN MORAS1/MIGRACFS                            LG11*   
005400*   21/08/2026 JCQ SE QUITA CLASS CLASE-ALFA DE SPECIAL-NAMES;     *
005500*              NINGUN PARRAFO LA LLEGO A PROBAR (VER TAMBIEN       *
005600*              LGCOMUN/LGFORAG1/LGSCH001)                         LG12*   
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.   IBM-ZSERIES.
006100 OBJECT-COMPUTER.   IBM-ZSERIES.
006200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT STRENGTH-OUT      ASSIGN TO STRFOUT
006600                               ORGANIZATION IS SEQUENTIAL
006700                               FILE STATUS IS FS-STRF, FSE-STRF.
006800     SELECT STRENGTH-WINS-OUT ASSIGN TO STRWOUT
006900                               ORGANIZATION IS SEQUENTIAL
007000                               FILE STATUS IS FS-STRW, FSE-STRW.
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  STRENGTH-OUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD.
007600 01  REG-FUERZA.
007700     05  FR-TEAM-NAME                PIC X(20).
007800     05  FR-RATE-ED OCCURS 60 TIMES   PIC -9.99.
007900     05  FR-STRENGTH-ED               PIC -9.9999.
008000     05  FR-RANK-ED                   PIC Z9.
008100     05  FILLER                       PIC X(10).
008200 01  REG-FUERZA-META REDEFINES REG-FUERZA.
008300     05  META-ROTULO                  PIC X(20).
008400     05  META-MAX-ED                  PIC -9.99.
008500     05  META-MIN-ED                  PIC -9.99.
008600     05  FILLER                       PIC X(309).
008700 FD  STRENGTH-WINS-OUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD.
009000 01  REG-GANADAS.
009100     05  GW-TEAM-NAME                PIC X(20).
009200     05  GW-WINS-ED OCCURS 60 TIMES   PIC SZZ9.9.
009300     05  FILLER                       PIC X(05).
009400 WORKING-STORAGE SECTION.
009500******************************************************************
009600*    CAMPOS DE CONTROL DE ARCHIVOS Y DE RUTINA DE STATUS-ERROR   *
009700******************************************************************
009800 01  WKS-ESTATUS-ARCHIVOS.
009900     05  FS-STRF                    PIC 9(02) VALUE ZEROS.
010000     05  FSE-STRF.
010100         10  FSE-STRF-RETURN         PIC S9(4) COMP-5.
010200         10  FSE-STRF-FUNCTION       PIC S9(4) COMP-5.
010300         10  FSE-STRF-FEEDBACK       PIC S9(4) COMP-5.
010400     05  FS-STRW                    PIC 9(02) VALUE ZEROS.
010500     05  FSE-STRW.
010600         10  FSE-STRW-RETURN         PIC S9(4) COMP-5.
010700         10  FSE-STRW-FUNCTION       PIC S9(4) COMP-5.
010800         10  FSE-STRW-FEEDBACK       PIC S9(4) COMP-5.
010900     05  FILLER                     PIC X(04).
011000 01  WKS-DEBD1R00-PARMS.
011100     05  WKS-D1-PROGRAMA            PIC X(08) VALUE "LGSTRN01".
011200     05  WKS-D1-ARCHIVO             PIC X(08) VALUE SPACES.
011300     05  WKS-D1-ACCION              PIC X(08) VALUE SPACES.
011400 01  LK-CODIGO-RETORNO              PIC X(01).
011500     88  LK-RETORNO-OK               VALUE "0".
011600     88  LK-RETORNO-SIN-PARTIDOS     VALUE "1".
011700******************************************************************
011800*    SUBINDICES Y CONTADORES DE TRABAJO                         *
011900******************************************************************
012000*        CONTADOR DE REGISTROS ESCRITOS Y CONTADOR DE RANK,
012100*        SUELTOS COMO 77-NIVEL AL USO DE LA CASA
012200 77  WKS-REGISTROS-ESCRITOS     PIC S9(4) COMP VALUE ZERO.
012300 77  WKS-RANK-CUENTA             PIC S9(4) COMP VALUE ZERO.
012400 01  WKS-CONTADORES.
012500     05  WKS-FILA2                   PIC S9(4) COMP VALUE ZERO.
012600     05  WKS-EQ-A                    PIC S9(4) COMP VALUE ZERO.
012700     05  WKS-EQ-B                    PIC S9(4) COMP VALUE ZERO.
012800     05  WKS-SUMA-FILA               PIC S9(5)V99 COMP-3 VALUE ZERO.
012900     05  WKS-CUENTA-FILA             PIC S9(4) COMP VALUE ZERO.
013000     05  WKS-ALTWIN                  PIC S9V9  VALUE ZERO.
013100******************************************************************
013200*    FORTALEZA Y POSICION POR EQUIPO (VECTOR, NO MATRIZ)        *
013300******************************************************************
013400 01  WKS-AREA-FUERZA.
013500     05  WKS-FUERZA-EQ OCCURS 1 TO 60 TIMES
013600                        DEPENDING ON WKS-NUM-EQUIPOS
013700                        INDEXED BY IDX-FZ.
013800         10  FZ-STRENGTH              PIC S9V9999 COMP-3.
013900         10  FZ-RANK                  PIC S9(02) COMP.
014000     05  FILLER                       PIC X(01).
014100 01  WKS-METADATA-FUERZA.
014200     05  WKS-MAX-WIN-RATE            PIC S9V99 COMP-3 VALUE -1.
014300     05  WKS-MIN-WIN-RATE            PIC S9V99 COMP-3 VALUE 1.
014400*        VISTA ALTERNA DEL PAR MAX/MIN PARA EL MENSAJE DE CONTROL
014500 01  WKS-METADATA-FUERZA-ALT REDEFINES WKS-METADATA-FUERZA
014600                             PIC X(04).
014700*
014800     COPY LGEQUIPO.
014900     COPY LGFILAS.
015000     COPY LGMATRIZ.
015100******************************************************************
015200 PROCEDURE DIVISION.
015300******************************************************************
015400*    000-PRINCIPAL - CONTROL GENERAL DEL PROGRAMA                *
015500******************************************************************
015600 000-PRINCIPAL SECTION.
015700     PERFORM 100-INICIALIZAR.
015800     CALL "LGCOMUN" USING WKS-LIGA-EQUIPOS, WKS-LIGA-FILAS,
015900                           LK-CODIGO-RETORNO.
016000     IF LK-RETORNO-SIN-PARTIDOS
016100         DISPLAY "LGSTRN01 - NO HAY PARTIDOS VALIDOS EN LA CORRIDA"
016200                 UPON CONSOLE
016300     ELSE
016400         PERFORM 200-APERTURA-ARCHIVOS
016500         PERFORM 300-CALCULA-GANADAS
016600             VARYING IDX-FILA FROM 1 BY 1
016700             UNTIL IDX-FILA > WKS-NUM-FILAS
016800         PERFORM 310-CALCULA-TODOS-CONTRA-TODOS
016900         PERFORM 320-CALCULA-TASAS
017000             VARYING WKS-EQ-A FROM 1 BY 1
017100             UNTIL WKS-EQ-A > WKS-NUM-EQUIPOS
017200         PERFORM 330-CALCULA-FUERZA
017300             VARYING WKS-EQ-A FROM 1 BY 1
017400             UNTIL WKS-EQ-A > WKS-NUM-EQUIPOS
017500         PERFORM 340-CALCULA-RANK
017600             VARYING WKS-EQ-A FROM 1 BY 1
017700             UNTIL WKS-EQ-A > WKS-NUM-EQUIPOS
017800         PERFORM 350-SUSTITUYE-NO-APLICA
017900             VARYING WKS-EQ-A FROM 1 BY 1
018000             UNTIL WKS-EQ-A > WKS-NUM-EQUIPOS
018100         PERFORM 360-CALCULA-MAX-MIN
018200             VARYING WKS-EQ-A FROM 1 BY 1
018300             UNTIL WKS-EQ-A > WKS-NUM-EQUIPOS
018400         PERFORM 400-ESCRIBE-MATRIZ-FUERZA
018500             VARYING WKS-EQ-A FROM 1 BY 1
018600             UNTIL WKS-EQ-A > WKS-NUM-EQUIPOS
018700         PERFORM 410-ESCRIBE-TRAILER-FUERZA
018800         PERFORM 420-ESCRIBE-MATRIZ-GANADAS
018900             VARYING WKS-EQ-A FROM 1 BY 1
019000             UNTIL WKS-EQ-A > WKS-NUM-EQUIPOS
019100         PERFORM 500-CIERRA-ARCHIVOS
019200     END-IF.
019300     DISPLAY "LGSTRN01 - REGISTROS ESCRITOS...: "
019400             WKS-REGISTROS-ESCRITOS UPON CONSOLE.
019500     GOBACK.
019600 000-PRINCIPAL-E.  EXIT.
019700******************************************************************
019800*    100-INICIALIZAR - LIMPIA MATRICES Y ACUMULADORES            *
019900******************************************************************
020000 100-INICIALIZAR SECTION.
020100     MOVE ZERO TO WKS-REGISTROS-ESCRITOS.
020200     MOVE -1   TO WKS-MAX-WIN-RATE.
020300     MOVE  1   TO WKS-MIN-WIN-RATE.
020400     PERFORM 100-LIMPIA-MATRIZ-FILA
020500         VARYING WKS-EQ-A FROM 1 BY 1 UNTIL WKS-EQ-A > 60.
020600 100-INICIALIZAR-E.  EXIT.
020700 100-LIMPIA-MATRIZ-FILA SECTION.
020800     PERFORM 100-LIMPIA-MATRIZ-COL
020900         VARYING WKS-EQ-B FROM 1 BY 1 UNTIL WKS-EQ-B > 60.
021000 100-LIMPIA-MATRIZ-FILA-E.  EXIT.
021100 100-LIMPIA-MATRIZ-COL SECTION.
021200     MOVE ZERO TO WKS-GAN-COL  (WKS-EQ-A, WKS-EQ-B).
021300     MOVE ZERO TO WKS-ENC-COL  (WKS-EQ-A, WKS-EQ-B).
021400     MOVE ZERO TO WKS-COMP-COL (WKS-EQ-A, WKS-EQ-B).
021500     MOVE ZERO TO WKS-CRED-COL (WKS-EQ-A, WKS-EQ-B).
021600     MOVE ZERO TO WKS-TASA-COL (WKS-EQ-A, WKS-EQ-B).
021700 100-LIMPIA-MATRIZ-COL-E.  EXIT.
021800******************************************************************
021900*    200-APERTURA-ARCHIVOS - ABRE LOS DOS ARCHIVOS DE SALIDA     *
022000******************************************************************
022100 200-APERTURA-ARCHIVOS SECTION.
022200     OPEN OUTPUT STRENGTH-OUT.
022300     IF FS-STRF NOT = ZERO
022400         MOVE "STRFOUT"    TO WKS-D1-ARCHIVO
022500         MOVE "OPEN-OUTPUT" TO WKS-D1-ACCION
022600         CALL "DEBD1R00" USING WKS-D1-PROGRAMA, WKS-D1-ARCHIVO,
022700                                WKS-D1-ACCION, FS-STRF,
022800                                FSE-STRF-RETURN, FSE-STRF-FUNCTION,
022900                                FSE-STRF-FEEDBACK
023000         DISPLAY "LGSTRN01 - ERROR AL ABRIR STRENGTH-OUT, FS="
023100                 FS-STRF UPON CONSOLE
023200         MOVE 1 TO RETURN-CODE
023300         GOBACK
023400     END-IF.
023500     OPEN OUTPUT STRENGTH-WINS-OUT.
023600     IF FS-STRW NOT = ZERO
023700         MOVE "STRWOUT"    TO WKS-D1-ARCHIVO
023800         MOVE "OPEN-OUTPUT" TO WKS-D1-ACCION
023900         CALL "DEBD1R00" USING WKS-D1-PROGRAMA, WKS-D1-ARCHIVO,
024000                                WKS-D1-ACCION, FS-STRW,
024100                                FSE-STRW-RETURN, FSE-STRW-FUNCTION,
024200                                FSE-STRW-FEEDBACK
024300         DISPLAY "LGSTRN01 - ERROR AL ABRIR STRENGTH-WINS-OUT, FS="
024400                 FS-STRW UPON CONSOLE
024500         MOVE 1 TO RETURN-CODE
024600         GOBACK
024700     END-IF.
024800 200-APERTURA-ARCHIVOS-E.  EXIT.
024900******************************************************************
025000*    300-CALCULA-GANADAS - MATRIZ HEAD-TO-HEAD (REGLA 9) Y       *
025100*    CONTEO DE ENCUENTROS DIRECTOS, UNA PASADA SOBRE LAS FILAS   *
025200******************************************************************
025300 300-CALCULA-GANADAS SECTION.
025400     ADD FILA-GANO (IDX-FILA)
025500         TO WKS-GAN-COL (FILA-EQUIPO1-IDX (IDX-FILA),
025600                          FILA-EQUIPO2-IDX (IDX-FILA)).
025700     ADD 1
025800         TO WKS-ENC-COL (FILA-EQUIPO1-IDX (IDX-FILA),
025900                          FILA-EQUIPO2-IDX (IDX-FILA)).
026000 300-CALCULA-GANADAS-E.  EXIT.
026100******************************************************************
026200*    310-CALCULA-TODOS-CONTRA-TODOS - REGLA 3. COMPARA CADA FILA *
026300*    CONTRA TODAS LAS DEMAS FILAS DE LA MISMA JORNADA (MISMO     *
026400*    NUMERO DE PARTIDO) PERTENECIENTES A OTRO EQUIPO             *
026500******************************************************************
026600 310-CALCULA-TODOS-CONTRA-TODOS SECTION.
026700     PERFORM 310-TCT-FILA-I
026800         VARYING IDX-FILA FROM 1 BY 1 UNTIL IDX-FILA > WKS-NUM-FILAS.
026900 310-CALCULA-TODOS-CONTRA-TODOS-E.  EXIT.
027000 310-TCT-FILA-I SECTION.
027100     PERFORM 310-TCT-FILA-J
027200         VARYING WKS-FILA2 FROM 1 BY 1 UNTIL WKS-FILA2 > WKS-NUM-FILAS.
027300 310-TCT-FILA-I-E.  EXIT.
027400 310-TCT-FILA-J SECTION.
027500     IF FILA-NO-PARTIDO (IDX-FILA) = FILA-NO-PARTIDO (WKS-FILA2)
027600        AND FILA-EQUIPO1-IDX (IDX-FILA)
027700            NOT = FILA-EQUIPO1-IDX (WKS-FILA2)
027800*            REGLA DE NEGOCIO 1 - CREDITO ALT-WIN DE LA FILA I CONTRA J
027900         IF FILA-ANOTA1 (IDX-FILA) > FILA-ANOTA1 (WKS-FILA2)
028000             MOVE 1.0 TO WKS-ALTWIN
028100         ELSE
028200             IF FILA-ANOTA1 (IDX-FILA) = FILA-ANOTA1 (WKS-FILA2)
028300                 MOVE 0.5 TO WKS-ALTWIN
028400             ELSE
028500                 MOVE 0.0 TO WKS-ALTWIN
028600             END-IF
028700         END-IF
028800         ADD 1 TO WKS-COMP-COL (FILA-EQUIPO1-IDX (IDX-FILA),
028900                                 FILA-EQUIPO1-IDX (WKS-FILA2))
029000         ADD WKS-ALTWIN TO WKS-CRED-COL (FILA-EQUIPO1-IDX (IDX-FILA),
029100                                           FILA-EQUIPO1-IDX (WKS-FILA2))
029200     END-IF.
029300 310-TCT-FILA-J-E.  EXIT.
029400******************************************************************
029500*    320-CALCULA-TASAS - REGLA 4 Y 5. RATE(A,B) = CREDITO/       *
029600*    COMPARA REDONDEADO A 2 DECIMALES, SOLO DONDE COMPARA > 0    *
029700******************************************************************
029800 320-CALCULA-TASAS SECTION.
029900     PERFORM 320-CALCULA-TASA-COL
030000         VARYING WKS-EQ-B FROM 1 BY 1 UNTIL WKS-EQ-B > WKS-NUM-EQUIPOS.
030100 320-CALCULA-TASAS-E.  EXIT.
030200 320-CALCULA-TASA-COL SECTION.
030300     IF WKS-COMP-COL (WKS-EQ-A, WKS-EQ-B) > ZERO
030400         COMPUTE WKS-TASA-COL (WKS-EQ-A, WKS-EQ-B) ROUNDED =
030500             WKS-CRED-COL (WKS-EQ-A, WKS-EQ-B) /
030600             WKS-COMP-COL (WKS-EQ-A, WKS-EQ-B)
030700*            VOLCADO DE LA TASA EN CRUDO, PARA CUANDO BIENESTAR   LG10*   
030800*            LABORAL RECLAMA UNA CASILLA DE LA MATRIZ             LG10*   
030900         DISPLAY "LGSTRN01 - TASA CRUDA " WKS-EQ-A "/" WKS-EQ-B
031000                 ": " WKS-TASA-CRUDA-COL (WKS-EQ-A, WKS-EQ-B)
031100                 UPON CONSOLE
031200     END-IF.
031300 320-CALCULA-TASA-COL-E.  EXIT.
031400******************************************************************
031500*    330-CALCULA-FUERZA - REGLA 7. PROMEDIO DE LAS TASAS         *
031600*    APLICABLES DE LA FILA (ANTES DE SUSTITUIR SENTINELAS)        LG05*   
031700******************************************************************
031800 330-CALCULA-FUERZA SECTION.
031900     MOVE ZERO TO WKS-SUMA-FILA.
032000     MOVE ZERO TO WKS-CUENTA-FILA.
032100     PERFORM 330-SUMA-FUERZA-COL
032200         VARYING WKS-EQ-B FROM 1 BY 1 UNTIL WKS-EQ-B > WKS-NUM-EQUIPOS.
032300     IF WKS-CUENTA-FILA > ZERO
032400         COMPUTE FZ-STRENGTH (WKS-EQ-A) ROUNDED =
032500             WKS-SUMA-FILA / WKS-CUENTA-FILA
032600     ELSE
032700         MOVE ZERO TO FZ-STRENGTH (WKS-EQ-A)
032800     END-IF.
032900 330-CALCULA-FUERZA-E.  EXIT.
033000 330-SUMA-FUERZA-COL SECTION.
033100     IF WKS-COMP-COL (WKS-EQ-A, WKS-EQ-B) > ZERO
033200         ADD WKS-TASA-COL (WKS-EQ-A, WKS-EQ-B) TO WKS-SUMA-FILA
033300         ADD 1 TO WKS-CUENTA-FILA
033400     END-IF.
033500 330-SUMA-FUERZA-COL-E.  EXIT.
033600******************************************************************
033700*    340-CALCULA-RANK - REGLA 9. RANK = 1 + EQUIPOS CON          *
033800*    FORTALEZA ESTRICTAMENTE MAYOR                               *
033900******************************************************************
034000 340-CALCULA-RANK SECTION.
034100     MOVE ZERO TO WKS-RANK-CUENTA.
034200     PERFORM 340-CALCULA-RANK-COMPARA
034300         VARYING WKS-EQ-B FROM 1 BY 1 UNTIL WKS-EQ-B > WKS-NUM-EQUIPOS.
034400     COMPUTE FZ-RANK (WKS-EQ-A) = WKS-RANK-CUENTA + 1.
034500 340-CALCULA-RANK-E.  EXIT.
034600 340-CALCULA-RANK-COMPARA SECTION.
034700     IF FZ-STRENGTH (WKS-EQ-B) > FZ-STRENGTH (WKS-EQ-A)
034800         ADD 1 TO WKS-RANK-CUENTA
034900     END-IF.
035000 340-CALCULA-RANK-COMPARA-E.  EXIT.
035100******************************************************************
035200*    350-SUSTITUYE-NO-APLICA - REGLA 6. DESPUES DE CALCULAR      *
035300*    FORTALEZA Y RANK, LAS CASILLAS SIN COMPARACIONES PASAN A -1 *
035400******************************************************************
035500 350-SUSTITUYE-NO-APLICA SECTION.
035600     PERFORM 350-SUSTITUYE-COL
035700         VARYING WKS-EQ-B FROM 1 BY 1 UNTIL WKS-EQ-B > WKS-NUM-EQUIPOS.
035800 350-SUSTITUYE-NO-APLICA-E.  EXIT.
035900 350-SUSTITUYE-COL SECTION.
036000     IF WKS-COMP-COL (WKS-EQ-A, WKS-EQ-B) = ZERO
036100         MOVE -1 TO WKS-TASA-COL (WKS-EQ-A, WKS-EQ-B)
036200     END-IF.
036300 350-SUSTITUYE-COL-E.  EXIT.
036400******************************************************************
036500*    360-CALCULA-MAX-MIN - METADATA DEL TRAILER, SOBRE LA        *
036600*    MATRIZ YA CON SENTINELAS (REGLA 6)                          *
036700******************************************************************
036800 360-CALCULA-MAX-MIN SECTION.
036900     PERFORM 360-CALCULA-MAX-MIN-COL
037000         VARYING WKS-EQ-B FROM 1 BY 1 UNTIL WKS-EQ-B > WKS-NUM-EQUIPOS.
037100 360-CALCULA-MAX-MIN-E.  EXIT.
037200 360-CALCULA-MAX-MIN-COL SECTION.
037300     IF WKS-TASA-COL (WKS-EQ-A, WKS-EQ-B) > WKS-MAX-WIN-RATE
037400         MOVE WKS-TASA-COL (WKS-EQ-A, WKS-EQ-B) TO WKS-MAX-WIN-RATE
037500     END-IF.
037600     IF WKS-TASA-COL (WKS-EQ-A, WKS-EQ-B) < WKS-MIN-WIN-RATE
037700         MOVE WKS-TASA-COL (WKS-EQ-A, WKS-EQ-B) TO WKS-MIN-WIN-RATE
037800     END-IF.
037900 360-CALCULA-MAX-MIN-COL-E.  EXIT.
038000******************************************************************
038100*    400-ESCRIBE-MATRIZ-FUERZA - UN REGISTRO POR EQUIPO: NOMBRE, *
038200*    N CASILLAS DE TASA, FORTALEZA Y POSICION                   *
038300******************************************************************
038400 400-ESCRIBE-MATRIZ-FUERZA SECTION.
038500     INITIALIZE REG-FUERZA.
038600     MOVE WKS-NOM-EQUIPO (WKS-EQ-A) TO FR-TEAM-NAME.
038700     PERFORM 400-ESCRIBE-FUERZA-COL
038800         VARYING WKS-EQ-B FROM 1 BY 1 UNTIL WKS-EQ-B > WKS-NUM-EQUIPOS.
038900     MOVE FZ-STRENGTH (WKS-EQ-A) TO FR-STRENGTH-ED.
039000     MOVE FZ-RANK (WKS-EQ-A)     TO FR-RANK-ED.
039100     WRITE REG-FUERZA.
039200     ADD 1 TO WKS-REGISTROS-ESCRITOS.
039300 400-ESCRIBE-MATRIZ-FUERZA-E.  EXIT.
039400 400-ESCRIBE-FUERZA-COL SECTION.
039500     MOVE WKS-TASA-COL (WKS-EQ-A, WKS-EQ-B) TO FR-RATE-ED (WKS-EQ-B).
039600 400-ESCRIBE-FUERZA-COL-E.  EXIT.
039700******************************************************************
039800*    410-ESCRIBE-TRAILER-FUERZA - MAX-WIN-RATE / MIN-WIN-RATE    *
039900******************************************************************
040000 410-ESCRIBE-TRAILER-FUERZA SECTION.
040100     INITIALIZE REG-FUERZA-META.
040200     MOVE "MAX-MIN-WIN-RATE"   TO META-ROTULO.
040300     MOVE WKS-MAX-WIN-RATE     TO META-MAX-ED.
040400     MOVE WKS-MIN-WIN-RATE     TO META-MIN-ED.
040500     WRITE REG-FUERZA-META.
040600     ADD 1 TO WKS-REGISTROS-ESCRITOS.
040700*        VOLCADO DE CONTROL EN CONSOLA, A TRAVES DE LA VISTA      LG09*   
040800*        ALTERNA DEL PAR MAX/MIN, PARA AUDITORIA DE LA CORRIDA    LG09*   
040900     DISPLAY "LGSTRN01 - MAX/MIN WIN RATE (RAW)...: "
041000             WKS-METADATA-FUERZA-ALT UPON CONSOLE.
041100 410-ESCRIBE-TRAILER-FUERZA-E.  EXIT.
041200******************************************************************
041300*    420-ESCRIBE-MATRIZ-GANADAS - UN REGISTRO POR EQUIPO CON LA  *
041400*    MATRIZ REAL DE ENCUENTROS (-1 CUANDO NUNCA SE ENFRENTARON)  *
041500******************************************************************
041600 420-ESCRIBE-MATRIZ-GANADAS SECTION.
041700     INITIALIZE REG-GANADAS.
041800     MOVE WKS-NOM-EQUIPO (WKS-EQ-A) TO GW-TEAM-NAME.
041900     PERFORM 420-ESCRIBE-GANADAS-COL
042000         VARYING WKS-EQ-B FROM 1 BY 1 UNTIL WKS-EQ-B > WKS-NUM-EQUIPOS.
042100     WRITE REG-GANADAS.
042200     ADD 1 TO WKS-REGISTROS-ESCRITOS.
042300 420-ESCRIBE-MATRIZ-GANADAS-E.  EXIT.
042400 420-ESCRIBE-GANADAS-COL SECTION.
042500     IF WKS-ENC-COL (WKS-EQ-A, WKS-EQ-B) > ZERO
042600         MOVE WKS-GAN-COL (WKS-EQ-A, WKS-EQ-B)
042700                                       TO GW-WINS-ED (WKS-EQ-B)
042800     ELSE
042900         MOVE -1 TO GW-WINS-ED (WKS-EQ-B)
043000     END-IF.
043100 420-ESCRIBE-GANADAS-COL-E.  EXIT.
043200******************************************************************
043300*    500-CIERRA-ARCHIVOS - CIERRE NORMAL DE FIN DE CORRIDA       *
043400******************************************************************
043500 500-CIERRA-ARCHIVOS SECTION.
043600     CLOSE STRENGTH-OUT.
043700     CLOSE STRENGTH-WINS-OUT.
043800 500-CIERRA-ARCHIVOS-E.  EXIT.
